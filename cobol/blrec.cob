000100*****************************************************
000200*                                                   *
000300*   Record Definition For The Blacklist Record       *
000400*        Master (RECFILE)                             *
000500*     Uses Rec-Id as key                             *
000600*****************************************************
000700*  File size 184 bytes.
000800*
000900* One of these exists for every ADD accepted, even where
001000* the person already carried an active record - REC-CREATED
001100* -SEQ is the ordering proxy used when a CHECK hit has to
001200* list a person's records oldest first.
001300*
001400* 12/11/25 vbc - Created.
001500* 20/11/25 vbc - Added Rec-Created-Seq, was missing from
001600*                first cut, see AW-2255.
001700* 02/12/25 vbc - Added FILLER for growth, see AW-2241.
001800*
001900 01  BL-Blacklist-Record.
002000     03  Rec-Id                  pic 9(12).
002100     03  Rec-Person-Id           pic 9(12).
002200     03  Rec-Org-Id              pic 9(04).
002300     03  Rec-Admin-Id            pic 9(12).
002400     03  Rec-Reason              pic x(60).
002500     03  Rec-Comment             pic x(60).
002600     03  Rec-Status              pic x(08).
002700*                                   ACTIVE / INACTIVE.
002800     03  Rec-Created-Seq         pic 9(08).
002900     03  filler                  pic x(04).
