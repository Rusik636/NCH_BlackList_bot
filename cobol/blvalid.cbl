000100******************************************************************
000200*                                                                *
000300*        B L A C K L I S T   R E G I S T R Y                      *
000400*          FIELD VALIDATION / NORMALISATION MODULE                *
000500*                                                                *
000600******************************************************************
000700*
000800 identification division.
000900*
001000 program-id.    BLVALID.
001100 author.        V B COEN FBCS, FIDM, FIDPM.
001200 installation.  APPLEWOOD COMPUTERS.
001300 date-written.  14/11/1994.
001400 date-compiled.
001500 security.      NON-CONFIDENTIAL.
001600*
001700*-----------------------------------------------------------------
001800* REMARKS.   Checks one ADD-transaction field at a time, selected
001900*            by BLC-FIELD-CODE, and hands back its normalised
002000*            form in BLC-NORM-VALUE for BLHASH to digest.  The
002100*            first field to fail rejects the whole transaction -
002200*            BL000 stops calling further fields once it sees a
002300*            non-zero BLC-RETURN-CODE.
002400*
002500*            Calendar work (leap years, days-in-month) is the
002600*            same table-driven approach MAPS04 used for its
002700*            Gregorian checks, kept here rather than called there
002800*            because MAPS04's Date-Fields shape does not carry
002900*            the minimum-age rule this register needs.
003000*
003100* CALLED BY. BL000, once per personal field on every ADD.
003200*
003300*-----------------------------------------------------------------
003400* CHANGE LOG.
003500*-----------------------------------------------------------------
003600* 14/11/1994 VBC  AW-0002  First cut - full name and reason only.
003700* 11/04/1996 VBC  AW-0041  Added passport and department code.
003800* 02/09/1998 VBC  AW-0097  Added phone, with the leading-digit
003900*                          strip rules Operations asked for.
004000* 14/01/1999 VBC  AW-0141  Year-2000 note - birth date is held and
004100*                          compared as a 4-digit century year
004200*                          throughout, no 2-digit year math here.
004300* 30/03/2007 VBC  AW-0255  Birth date now accepts YYYY-MM-DD and
004400*                          YYYY/MM/DD as well as the three D-M-Y
004500*                          forms, for the web front end.
004600* 12/11/2025 VBC  AW-2201  Rebuilt for the new BL call area layout
004700*                          (BLC- prefix replaces old VA- prefix).
004800* 05/12/2025 VBC  AW-2248  Full name now requires 3 words minimum,
004900*                          was only checking non-blank.
005000*
005100******************************************************************
005200*
005300 environment division.
005400 configuration section.
005500 source-computer.  IBM-370.
005600 object-computer.  IBM-370.
005700 special-names.
005800     class NUMERIC-SEP is "." "/" "-".
005900*
006000 input-output section.
006100*
006200 data division.
006300 file section.
006400*
006500 working-storage section.
006600*
006700 77  WS-Prog-Name           pic x(15) value "BLVALID (2.05)".
006800 77  WS-Age-Years           pic s9(04) comp.
006900*
007000 01  WS-Month-Days.
007100     03  WS-Days-In-Month   pic 9(02)  comp  occurs 12
007200           values 31 28 31 30 31 30 31 31 30 31 30 31.
007300     03  filler             pic x(04).
007400*
007500 01  WS-Date-Work.
007600     03  WS-Dt-Raw          pic x(10).
007700     03  WS-Dt-Year         pic 9(04).
007800     03  WS-Dt-Month        pic 9(02).
007900     03  WS-Dt-Day          pic 9(02).
008000     03  WS-Dt-Leap         pic x(01).
008100     03  WS-Dt-Max-Day      pic 9(02)  comp.
008200     03  WS-Dt-Quot         pic 9(04)  comp.
008300     03  WS-Dt-Rem          pic 9(02)  comp.
008400     03  filler             pic x(04).
008500*
008600* Flat byte view used only to blank the whole date work area in
008700* one move, same trick BLHASH uses on its own work areas.
008800 01  WS-Date-Work-Flat  redefines WS-Date-Work.
008900     03  filler             pic x(29).
009000*
009100 01  WS-Today-Raw.
009200     03  WS-Today-CCYYMMDD  pic 9(08).
009300     03  filler             pic x(04).
009400*
009500 01  WS-Today-Parts  redefines WS-Today-Raw.
009600     03  WS-Today-Year      pic 9(04).
009700     03  WS-Today-Month     pic 9(02).
009800     03  WS-Today-Day       pic 9(02).
009900     03  filler             pic x(04).
010000*
010100* General scratch used by every validator in turn - trim/collapse
010200* for full name, digit-strip for passport/dept/phone, trailing-
010300* space trim for reason.  Two one-byte flags are deliberately
010400* re-used for different jobs by different paragraphs, never at
010500* the same time, so one pair covers every validator.
010600 01  WS-Norm-Work.
010700     03  WS-Norm-In         pic x(60).
010800     03  WS-Norm-Out        pic x(60).
010900     03  WS-Norm-Out-Len    pic 9(04)  comp.
011000     03  WS-Norm-Ptr        pic 9(04)  comp.
011100     03  WS-Norm-Word-Count pic 9(02)  comp.
011200     03  WS-Norm-Last-Space pic x(01).
011300     03  WS-Norm-Cap-Next   pic x(01).
011400     03  filler             pic x(04).
011500*
011600 01  WS-Norm-Work-Flat  redefines WS-Norm-Work.
011700     03  filler             pic x(134).
011800*
011900* Upper-case shadow copy of WS-Norm-Out, consulted one character
012000* at a time by BB012A so each word's first letter can be set
012100* upper while the rest of the string stays lower.
012200 01  WS-Fio-Work.
012300     03  WS-Fio-Upper       pic x(60).
012400     03  WS-Fio-Word-Len    pic 9(02)  comp.
012500     03  WS-Fio-Class-Ok    pic x(01).
012600     03  filler             pic x(04).
012700*
012800 linkage section.
012900*
013000 copy "blcall.cob".
013100*
013200 procedure division using BL-Call-Area.
013300*
013400 BB000-Main section.
013500*****************************************
013600* Dispatch on BLC-FIELD-CODE, one call in
013700* one call out, same shape for every field.
013800*****************************************
013900     move     spaces to BLC-Norm-Value.
014000     if       BLC-Field-Code = "FI"
014100              perform BB010-Valid-Fio     thru BB010-Exit
014200     else
014300     if       BLC-Field-Code = "BD"
014400              perform BB020-Valid-Birth   thru BB020-Exit
014500     else
014600     if       BLC-Field-Code = "PS"
014700              perform BB030-Valid-Passport thru BB030-Exit
014800     else
014900     if       BLC-Field-Code = "DC"
015000              perform BB040-Valid-Dept    thru BB040-Exit
015100     else
015200     if       BLC-Field-Code = "PH"
015300              perform BB050-Valid-Phone   thru BB050-Exit
015400     else
015500     if       BLC-Field-Code = "RE"
015600              perform BB060-Valid-Reason  thru BB060-Exit
015700     else
015800              move "99" to BLC-Return-Code.
015900     goback.
016000*
016100 BB000-Exit. exit section.
016200*
016300 BB010-Valid-Fio          section.
016400***************************************************
016500* Full name - surname/name/patronymic already joined
016600* by BL000 with single spaces ahead of this call.
016700***************************************************
016800     move     "00" to BLC-Return-Code.
016900     perform  BB011-Collapse-Fio thru BB011-Exit.
017000     if       BLC-Return-Code = "00"
017100              perform BB012-Check-And-Case-Fio thru BB012-Exit.
017200*
017300 BB010-Exit. exit section.
017400*
017500 BB011-Collapse-Fio       section.
017600     move     BLC-Raw-Value to WS-Norm-In.
017700     move     spaces to WS-Norm-Out.
017800     move     zero   to WS-Norm-Out-Len.
017900     move     "Y"    to WS-Norm-Last-Space.
018000*
018100     perform  BB011A-Copy-Char thru BB011A-Exit
018200              varying WS-Norm-Ptr from 1 by 1
018300              until WS-Norm-Ptr > 60.
018400*
018500     if       WS-Norm-Out-Len > zero
018600              and WS-Norm-Out (WS-Norm-Out-Len:1) = space
018700              subtract 1 from WS-Norm-Out-Len.
018800     if       WS-Norm-Out-Len = zero
018900              move "F1" to BLC-Return-Code.
019000*
019100 BB011-Exit. exit section.
019200*
019300 BB011A-Copy-Char          section.
019400     if       WS-Norm-In (WS-Norm-Ptr:1) = space
019500              if       WS-Norm-Last-Space = "Y"
019600                       go to BB011A-Exit
019700              end-if
019800              move     "Y" to WS-Norm-Last-Space
019900     else
020000              move     "N" to WS-Norm-Last-Space.
020100*
020200     if       WS-Norm-Out-Len < 60
020300              add      1 to WS-Norm-Out-Len
020400              move     WS-Norm-In (WS-Norm-Ptr:1)
020500                       to WS-Norm-Out (WS-Norm-Out-Len:1).
020600*
020700 BB011A-Exit. exit section.
020800*
020900 BB012-Check-And-Case-Fio  section.
021000***************************************************
021100* Lower-case the working copy, keep an upper-case
021200* shadow, then walk the string capitalising the
021300* first letter of each word and checking word class
021400* and length as we go.
021500***************************************************
021600     move     WS-Norm-Out to WS-Fio-Upper.
021700     inspect  WS-Fio-Upper converting
021800              "abcdefghijklmnopqrstuvwxyz"
021900              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
022000     inspect  WS-Norm-Out converting
022100              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
022200              to "abcdefghijklmnopqrstuvwxyz".
022300*
022400     move     zero to WS-Norm-Word-Count.
022500     move     zero to WS-Fio-Word-Len.
022600     move     "Y"  to WS-Fio-Class-Ok.
022700     move     "Y"  to WS-Norm-Cap-Next.
022800*
022900     perform  BB012A-Case-Char thru BB012A-Exit
023000              varying WS-Norm-Ptr from 1 by 1
023100              until WS-Norm-Ptr > WS-Norm-Out-Len
023200              or    BLC-Return-Code not = "00".
023300*
023400     if       BLC-Return-Code = "00"
023500              perform BB012B-Close-Word thru BB012B-Exit.
023600     if       BLC-Return-Code = "00"
023700              if       WS-Norm-Word-Count < 3
023800                       move "F3" to BLC-Return-Code
023900              else
024000                       move WS-Norm-Out to BLC-Norm-Value.
024100*
024200 BB012-Exit. exit section.
024300*
024400 BB012A-Case-Char          section.
024500     if       WS-Norm-Out (WS-Norm-Ptr:1) = space
024600              perform  BB012B-Close-Word thru BB012B-Exit
024700              move     "Y" to WS-Norm-Cap-Next
024800     else
024900              if       (WS-Norm-Out (WS-Norm-Ptr:1) < "a"
025000                       or WS-Norm-Out (WS-Norm-Ptr:1) > "z")
025100                       and WS-Norm-Out (WS-Norm-Ptr:1) not = "-"
025200                       move "N" to WS-Fio-Class-Ok
025300              end-if
025400              add      1 to WS-Fio-Word-Len
025500              if       WS-Norm-Cap-Next = "Y"
025600                       move WS-Fio-Upper (WS-Norm-Ptr:1)
025700                            to WS-Norm-Out (WS-Norm-Ptr:1)
025800                       move "N" to WS-Norm-Cap-Next.
025900*
026000 BB012A-Exit. exit section.
026100*
026200 BB012B-Close-Word         section.
026300     if       WS-Fio-Word-Len > zero
026400              add      1 to WS-Norm-Word-Count
026500              if       WS-Fio-Word-Len < 2
026600                       or WS-Fio-Class-Ok = "N"
026700                       move "F2" to BLC-Return-Code.
026800     move     zero to WS-Fio-Word-Len.
026900     move     "Y"  to WS-Fio-Class-Ok.
027000*
027100 BB012B-Exit. exit section.
027200*
027300 BB020-Valid-Birth         section.
027400***************************************************
027500* Five accepted input shapes, folded down to one
027600* parse by normalising every separator to a dash
027700* first, then picking D-M-Y or Y-M-D apart by the
027800* position of the dashes alone.
027900***************************************************
028000     move     "00"   to BLC-Return-Code.
028100     move     spaces to WS-Dt-Raw.
028200     move     BLC-Raw-Value (1:10) to WS-Dt-Raw.
028250*
028260* Reject garbage before bothering to fold the separators -
028270* one of the two usual separator slots must hold a real one.
028280     if       WS-Dt-Raw (3:1) not numeric-sep
028290              and WS-Dt-Raw (5:1) not numeric-sep
028300              move     "D1" to BLC-Return-Code
028400              go       to BB020-Exit.
028410*
028420     inspect  WS-Dt-Raw converting "./" to "--".
028500     perform  BB021-Split-Date thru BB021-Exit.
028600     if       BLC-Return-Code = "00"
028700              perform BB022-Check-Calendar thru BB022-Exit.
028800     if       BLC-Return-Code = "00"
028900              perform BB023-Check-Age thru BB023-Exit.
029000     if       BLC-Return-Code = "00"
029100              perform BB024-Format-Iso thru BB024-Exit.
029200*
029300 BB020-Exit. exit section.
029400*
029500 BB021-Split-Date          section.
029600     if       WS-Dt-Raw (3:1) = "-" and WS-Dt-Raw (6:1) = "-"
029700              and WS-Dt-Raw (1:2) numeric
029800              and WS-Dt-Raw (4:2) numeric
029900              and WS-Dt-Raw (7:4) numeric
030000              move     WS-Dt-Raw (1:2) to WS-Dt-Day
030100              move     WS-Dt-Raw (4:2) to WS-Dt-Month
030200              move     WS-Dt-Raw (7:4) to WS-Dt-Year
030300     else
030400     if       WS-Dt-Raw (5:1) = "-" and WS-Dt-Raw (8:1) = "-"
030500              and WS-Dt-Raw (1:4) numeric
030600              and WS-Dt-Raw (6:2) numeric
030700              and WS-Dt-Raw (9:2) numeric
030800              move     WS-Dt-Raw (1:4) to WS-Dt-Year
030900              move     WS-Dt-Raw (6:2) to WS-Dt-Month
031000              move     WS-Dt-Raw (9:2) to WS-Dt-Day
031100     else
031200              move     "D1" to BLC-Return-Code.
031300*
031400 BB021-Exit. exit section.
031500*
031600 BB022-Check-Calendar      section.
031700     if       WS-Dt-Month < 1 or WS-Dt-Month > 12
031800              move     "D2" to BLC-Return-Code
031900              go       to BB022-Exit.
032000*
032100     move     WS-Days-In-Month (WS-Dt-Month) to WS-Dt-Max-Day.
032200     move     "N" to WS-Dt-Leap.
032300     if       WS-Dt-Month not = 2
032400              go to BB022-Check-Day.
032500*
032600     divide   WS-Dt-Year by 4 giving WS-Dt-Quot
032700              remainder WS-Dt-Rem.
032800     if       WS-Dt-Rem not = zero
032900              go to BB022-Check-Day.
033000     move     "Y" to WS-Dt-Leap.
033100*
033200     divide   WS-Dt-Year by 100 giving WS-Dt-Quot
033300              remainder WS-Dt-Rem.
033400     if       WS-Dt-Rem not = zero
033500              go to BB022-Leap-Done.
033600     move     "N" to WS-Dt-Leap.
033700     divide   WS-Dt-Year by 400 giving WS-Dt-Quot
033800              remainder WS-Dt-Rem.
033900     if       WS-Dt-Rem = zero
034000              move "Y" to WS-Dt-Leap.
034100*
034200 BB022-Leap-Done.
034300     if       WS-Dt-Leap = "Y"
034400              move 29 to WS-Dt-Max-Day.
034500*
034600 BB022-Check-Day.
034700     if       WS-Dt-Day < 1 or WS-Dt-Day > WS-Dt-Max-Day
034800              move "D2" to BLC-Return-Code.
034900*
035000 BB022-Exit. exit section.
035100*
035200 BB023-Check-Age           section.
035300***************************************************
035400* ACCEPT ... FROM DATE is the shop's usual way of
035500* getting the run date into a program without a
035600* parameter card - no intrinsic FUNCTIONs needed.
035700***************************************************
035800     move     zero to WS-Age-Years.
035900     accept   WS-Today-CCYYMMDD from date yyyymmdd.
036000*
036100     compute  WS-Age-Years = WS-Today-Year - WS-Dt-Year.
036200     if       WS-Today-Month < WS-Dt-Month
036300              subtract 1 from WS-Age-Years
036400     else
036500     if       WS-Today-Month = WS-Dt-Month
036600              and WS-Today-Day < WS-Dt-Day
036700              subtract 1 from WS-Age-Years.
036800*
036900     if       WS-Age-Years < 14 or WS-Age-Years > 120
037000              move "D3" to BLC-Return-Code.
037100*
037200 BB023-Exit. exit section.
037300*
037400 BB024-Format-Iso          section.
037500     move     spaces      to BLC-Norm-Value.
037600     move     WS-Dt-Year  to BLC-Norm-Value (1:4).
037700     move     "-"         to BLC-Norm-Value (5:1).
037800     move     WS-Dt-Month to BLC-Norm-Value (6:2).
037900     move     "-"         to BLC-Norm-Value (8:1).
038000     move     WS-Dt-Day   to BLC-Norm-Value (9:2).
038100*
038200 BB024-Exit. exit section.
038300*
038400 BB030-Valid-Passport      section.
038500     move     "00" to BLC-Return-Code.
038600     perform  BB031-Strip-Digits thru BB031-Exit.
038700     if       WS-Norm-Out-Len not = 10
038800              move "P1" to BLC-Return-Code
038900     else
039000     if       WS-Norm-Out (1:1) = "0"
039100              move "P2" to BLC-Return-Code
039200     else
039300              move WS-Norm-Out (1:10) to BLC-Norm-Value.
039400*
039500 BB030-Exit. exit section.
039600*
039700 BB031-Strip-Digits        section.
039800***************************************************
039900* Shared by passport, department code and phone -
040000* left-justify every 0-9 character found, drop the
040100* rest, same idea as BLHASH's own strip-digits pass.
040200***************************************************
040300     move     BLC-Raw-Value to WS-Norm-In.
040400     move     spaces to WS-Norm-Out.
040500     move     zero   to WS-Norm-Out-Len.
040600*
040700     perform  BB031A-Copy-Digit thru BB031A-Exit
040800              varying WS-Norm-Ptr from 1 by 1
040900              until WS-Norm-Ptr > 60.
041000*
041100 BB031-Exit. exit section.
041200*
041300 BB031A-Copy-Digit         section.
041400     if       WS-Norm-In (WS-Norm-Ptr:1) >= "0"
041500              and WS-Norm-In (WS-Norm-Ptr:1) <= "9"
041600              and WS-Norm-Out-Len < 60
041700              add      1 to WS-Norm-Out-Len
041800              move     WS-Norm-In (WS-Norm-Ptr:1)
041900                       to WS-Norm-Out (WS-Norm-Out-Len:1).
042000*
042100 BB031A-Exit. exit section.
042200*
042300 BB040-Valid-Dept          section.
042400     move     "00" to BLC-Return-Code.
042500     perform  BB031-Strip-Digits thru BB031-Exit.
042600     if       WS-Norm-Out-Len not = 6
042700              move "C1" to BLC-Return-Code
042800     else
042900              move WS-Norm-Out (1:6) to BLC-Norm-Value.
043000*
043100 BB040-Exit. exit section.
043200*
043300 BB050-Valid-Phone         section.
043400***************************************************
043500* Strip to digits, then drop a leading country digit
043600* per the rules Operations gave us for 11 and 12
043700* digit inputs, finally range-check what is left.
043800***************************************************
043900     move     "00" to BLC-Return-Code.
044000     perform  BB031-Strip-Digits thru BB031-Exit.
044100*
044200     if       WS-Norm-Out-Len = 11
044300              and (WS-Norm-Out (1:1) = "7"
044400                   or WS-Norm-Out (1:1) = "8")
044500              move     WS-Norm-Out (2:10) to WS-Norm-In (1:10)
044600              move     spaces to WS-Norm-Out
044700              move     WS-Norm-In (1:10) to WS-Norm-Out (1:10)
044800              move     10 to WS-Norm-Out-Len
044900     else
045000     if       WS-Norm-Out-Len = 12
045100              and (WS-Norm-Out (1:2) = "79"
045200                   or WS-Norm-Out (1:2) = "78")
045300              move     WS-Norm-Out (2:11) to WS-Norm-In (1:11)
045400              move     spaces to WS-Norm-Out
045500              move     WS-Norm-In (1:11) to WS-Norm-Out (1:11)
045600              move     11 to WS-Norm-Out-Len.
045700*
045800     if       WS-Norm-Out-Len < 10 or WS-Norm-Out-Len > 15
045900              move     "H1" to BLC-Return-Code
046000     else
046100              move     WS-Norm-Out (1:WS-Norm-Out-Len)
046200                       to BLC-Norm-Value.
046300*
046400 BB050-Exit. exit section.
046500*
046600 BB060-Valid-Reason        section.
046700***************************************************
046800* Trim trailing spaces by walking back from the end
046900* of the field - no intrinsic FUNCTION TRIM here.
047000***************************************************
047100     move     "00" to BLC-Return-Code.
047200     move     BLC-Raw-Value to WS-Norm-In.
047300     move     60 to WS-Norm-Ptr.
047400*
047500 BB060-Find-Len.
047600     if       WS-Norm-Ptr > 0
047700              and WS-Norm-In (WS-Norm-Ptr:1) = space
047800              subtract 1 from WS-Norm-Ptr
047900              go to BB060-Find-Len.
048000     move     WS-Norm-Ptr to WS-Norm-Out-Len.
048100*
048200     if       WS-Norm-Out-Len < 3 or WS-Norm-Out-Len > 60
048300              move "R1" to BLC-Return-Code
048400     else
048500              move WS-Norm-In (1:WS-Norm-Out-Len) to BLC-Norm-Value.
048600*
048700 BB060-Exit. exit section.
