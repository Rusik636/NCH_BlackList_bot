000100*****************************************************
000200*                                                   *
000300*   Record Definition For The Transaction File       *
000400*        (TRXFILE)                                    *
000500*     Processed strictly in arrival order             *
000600*****************************************************
000700*  File size 312 bytes.  Spare FILLER below is deliberate -
000800*  the operator front end has talked about a fifth
000900*  transaction type for some years and never delivered one,
001000*  so the space is left for it.
001100*
001200* 12/11/25 vbc - Created.
001300* 23/11/25 vbc - Trx-Dept-Code widened 6 -> 7 to allow the
001400*                punctuated ddd-ddd form through unstripped.
001500* 02/12/25 vbc - Trx-Phone widened 14 -> 20, operators were
001600*                keying +7 and spaces and it kept truncating.
001700*
001800 01  BL-Transaction-Record.
001900     03  Trx-Type                pic x(06).
002000*                                   ADD / CHECK / DEACT / REACT.
002100     03  Trx-Admin-Ext           pic 9(12).
002200     03  Trx-Org-Id              pic 9(04).
002300     03  Trx-Surname             pic x(20).
002400     03  Trx-Name                pic x(20).
002500     03  Trx-Patronymic          pic x(20).
002600     03  Trx-Birthdate           pic x(10).
002700     03  Trx-Passport            pic x(12).
002800     03  Trx-Dept-Code           pic x(07).
002900     03  Trx-Phone               pic x(20).
003000     03  Trx-Reason              pic x(60).
003100     03  Trx-Comment             pic x(60).
003200     03  Trx-Record-Id           pic 9(12).
003300     03  filler                  pic x(49).
