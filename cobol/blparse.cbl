000100******************************************************************
000200*                                                                *
000300*        B L A C K L I S T   R E G I S T R Y                      *
000400*          FREE-TEXT SEARCH-DATA PARSER MODULE                    *
000500*                                                                *
000600******************************************************************
000700*
000800 identification division.
000900*
001000 program-id.    BLPARSE.
001100 author.        V B COEN FBCS, FIDM, FIDPM.
001200 installation.  APPLEWOOD COMPUTERS.
001300 date-written.  18/11/1994.
001400 date-compiled.
001500 security.      NON-CONFIDENTIAL.
001600*
001700*-----------------------------------------------------------------
001800* REMARKS.   A CHECK transaction can arrive as up to five lines
001900*            of free text instead of named fields - an operator
002000*            pasting in whatever the caller gave them.  This
002100*            module walks the five lines once, classifying each
002200*            in a fixed priority (passport, department code,
002300*            birth date, phone, full name) and keeping only the
002400*            first line that fills each output slot.  Lines that
002500*            fit no rule are simply dropped.
002600*
002700*            Line-by-line classification of this kind is the same
002800*            job BUILD-CBASIC does scanning a source file for
002900*            include directives, one input line at a time,
003000*            first-matching-pattern-wins - restated here in the
003100*            fixed-format house style for the five identifier
003200*            shapes instead of BUILD-CBASIC's #/$/%include markers.
003300*
003400* CALLED BY. BL000, once per free-text CHECK transaction.
003500*
003600*-----------------------------------------------------------------
003700* CHANGE LOG.
003800*-----------------------------------------------------------------
003900* 18/11/1994 VBC  AW-0003  First cut - passport and phone only.
004000* 22/06/1996 VBC  AW-0044  Added department code and birth date.
004100* 09/02/1999 VBC  AW-0142  Year-2000 note - birth date normalised
004200*                          straight to a 4-digit century year,
004300*                          no 2-digit year ever stored here.
004400* 17/05/2004 VBC  AW-0219  Added full-name recognition, was being
004500*                          dropped as unrecognised by every CHECK
004600*                          that supplied only a name.
004700* 12/11/2025 VBC  AW-2201  Rebuilt for the new BL call area layout
004800*                          (BLC- prefix replaces old PA- prefix).
004900* 09/12/2025 VBC  AW-2249  Passport spaced form (dddd dddddd) now
005000*                          recognised even when the series starts
005100*                          with zero, per Operations request.
005200*
005300******************************************************************
005400*
005500 environment division.
005600 configuration section.
005700 source-computer.  IBM-370.
005800 object-computer.  IBM-370.
005900 special-names.
006000     class ALPHA-HYPHEN is "A" thru "Z" "a" thru "z" "-".
006100*
006200 input-output section.
006300*
006400 data division.
006500 file section.
006600*
006700 working-storage section.
006800*
006900 77  WS-Prog-Name           pic x(15) value "BLPARSE (1.06)".
007000 77  WS-Ln-Idx              pic 9(02)  comp.
007100*
007200 01  WS-Line-Work.
007300     03  WS-Ln-Raw          pic x(60).
007400     03  WS-Ln-Trim-Len     pic 9(02)  comp.
007500     03  filler             pic x(04).
007600*
007700* Flat byte view used only to blank the whole line work area in
007800* one move, same trick BLHASH uses on its own work areas.
007900 01  WS-Line-Work-Flat  redefines WS-Line-Work.
008000     03  filler             pic x(66).
008100*
008200 01  WS-Digit-Work.
008300     03  WS-Dg-In           pic x(60).
008400     03  WS-Dg-Out          pic x(60).
008500     03  WS-Dg-Out-Len      pic 9(02)  comp.
008600     03  WS-Dg-Ptr          pic 9(02)  comp.
008700     03  WS-Dg-Has-Plus     pic x(01).
008800     03  filler             pic x(04).
008900*
009000 01  WS-Digit-Work-Flat  redefines WS-Digit-Work.
009100     03  filler             pic x(128).
009200*
009300 01  WS-Date-Parse.
009400     03  WS-Dp-Day          pic 9(02).
009500     03  WS-Dp-Month        pic 9(02).
009600     03  WS-Dp-Year         pic 9(04).
009700     03  filler             pic x(04).
009800*
009900 01  WS-Date-Parse-Flat  redefines WS-Date-Parse.
010000     03  filler             pic x(12).
010100*
010200* Full-name scan - same collapse/word-count approach BLVALID uses
010300* for the ADD-transaction name, but this one forces lower case
010400* throughout instead of capitalising each word, per the parser's
010500* own normalisation rule.
010600 01  WS-Name-Work.
010700     03  WS-Nm-Out          pic x(60).
010800     03  WS-Nm-Out-Len      pic 9(02)  comp.
010900     03  WS-Nm-Ptr          pic 9(02)  comp.
011000     03  WS-Nm-Word-Len     pic 9(02)  comp.
011100     03  WS-Nm-Word-Count   pic 9(02)  comp.
011200     03  WS-Nm-Last-Space   pic x(01).
011300     03  WS-Nm-Class-Ok     pic x(01).
011400     03  filler             pic x(04).
011500*
011600 linkage section.
011700*
011800 copy "blcall.cob".
011900*
012000 procedure division using BL-Call-Area.
012100*
012200 BB000-Main section.
012300*****************************************
012400* Clear every slot, then walk the five
012500* input lines once, left to right.
012600*****************************************
012700     move     spaces to BLC-Parse-Passport.
012800     move     spaces to BLC-Parse-Dept-Code.
012900     move     spaces to BLC-Parse-Birth.
013000     move     spaces to BLC-Parse-Phone.
013100     move     spaces to BLC-Parse-Fio.
013200     move     "00" to BLC-Return-Code.
013300*
013400     perform  BB001-One-Line thru BB001-Exit
013500              varying WS-Ln-Idx from 1 by 1 until WS-Ln-Idx > 5.
013600     goback.
013700*
013800 BB000-Exit. exit section.
013900*
014000 BB001-One-Line            section.
014100***************************************************
014200* One line, tried against each still-empty slot in
014300* priority order - passport, dept code, birth date,
014400* phone, full name.  First rule that matches wins;
014500* BLC-RETURN-CODE = "MM" is this module's own private
014600* flag meaning "this line was just classified",
014700* always reset to "00" before control leaves here.
014800***************************************************
014900     move     BLC-Parse-Line-N (WS-Ln-Idx) to WS-Ln-Raw.
015000     perform  BB002-Trim-Len thru BB002-Exit.
015100     if       WS-Ln-Trim-Len = zero
015200              go to BB001-Exit.
015300*
015400     if       BLC-Parse-Passport = spaces
015500              perform BB010-Try-Passport thru BB010-Exit
015600              if      BLC-Return-Code = "MM"
015700                       move "00" to BLC-Return-Code
015800                       go to BB001-Exit.
015900     if       BLC-Parse-Dept-Code = spaces
016000              perform BB020-Try-Dept thru BB020-Exit
016100              if      BLC-Return-Code = "MM"
016200                       move "00" to BLC-Return-Code
016300                       go to BB001-Exit.
016400     if       BLC-Parse-Birth = spaces
016500              perform BB030-Try-Birth thru BB030-Exit
016600              if      BLC-Return-Code = "MM"
016700                       move "00" to BLC-Return-Code
016800                       go to BB001-Exit.
016900     if       BLC-Parse-Phone = spaces
017000              perform BB040-Try-Phone thru BB040-Exit
017100              if      BLC-Return-Code = "MM"
017200                       move "00" to BLC-Return-Code
017300                       go to BB001-Exit.
017400     if       BLC-Parse-Fio = spaces
017500              perform BB050-Try-Fio thru BB050-Exit.
017600     move     "00" to BLC-Return-Code.
017700*
017800 BB001-Exit. exit section.
017900*
018000 BB002-Trim-Len             section.
018100     move     60 to WS-Ln-Trim-Len.
018200*
018300 BB002-Loop.
018400     if       WS-Ln-Trim-Len > 0
018500              and WS-Ln-Raw (WS-Ln-Trim-Len:1) = space
018600              subtract 1 from WS-Ln-Trim-Len
018700              go to BB002-Loop.
018800*
018900 BB002-Exit. exit section.
019000*
019100 BB010-Try-Passport         section.
019200***************************************************
019300* Ten digits with a non-zero series, or the spaced
019400* dddd dddddd form regardless of its leading digit.
019500***************************************************
019600     move     "00" to BLC-Return-Code.
019700     perform  BB011-Strip-Digits thru BB011-Exit.
019800*
019900     if       WS-Dg-Out-Len not = 10
020000              go to BB010-Exit.
020100     if       WS-Dg-Out (1:1) not = "0"
020200              move WS-Dg-Out (1:10) to BLC-Parse-Passport
020300              move "MM" to BLC-Return-Code
020400              go to BB010-Exit.
020500     perform  BB012-Spaced-Form thru BB012-Exit.
020600     if       BLC-Return-Code = "MM"
020700              move WS-Dg-Out (1:10) to BLC-Parse-Passport.
020800*
020900 BB010-Exit. exit section.
021000*
021100 BB011-Strip-Digits         section.
021200     move     WS-Ln-Raw to WS-Dg-In.
021300     move     spaces to WS-Dg-Out.
021400     move     zero   to WS-Dg-Out-Len.
021500*
021600     perform  BB011A-Copy-Digit thru BB011A-Exit
021700              varying WS-Dg-Ptr from 1 by 1 until WS-Dg-Ptr > 60.
021800*
021900 BB011-Exit. exit section.
022000*
022100 BB011A-Copy-Digit          section.
022200     if       WS-Dg-In (WS-Dg-Ptr:1) >= "0"
022300              and WS-Dg-In (WS-Dg-Ptr:1) <= "9"
022400              and WS-Dg-Out-Len < 60
022500              add      1 to WS-Dg-Out-Len
022600              move     WS-Dg-In (WS-Dg-Ptr:1)
022700                       to WS-Dg-Out (WS-Dg-Out-Len:1).
022800*
022900 BB011A-Exit. exit section.
023000*
023100 BB012-Spaced-Form          section.
023200***************************************************
023300* 4 digits, one or more spaces, 6 digits, nothing
023400* else either side.
023500***************************************************
023600     move     "00" to BLC-Return-Code.
023700     if       WS-Ln-Raw (1:4) not numeric
023800              go to BB012-Exit.
023900     move     5 to WS-Dg-Ptr.
024000*
024100 BB012-Skip-Spaces.
024200     if       WS-Dg-Ptr <= WS-Ln-Trim-Len
024300              and WS-Ln-Raw (WS-Dg-Ptr:1) = space
024400              add      1 to WS-Dg-Ptr
024500              go       to BB012-Skip-Spaces.
024600*
024700     if       WS-Dg-Ptr = 5
024800              go to BB012-Exit.
024900     if       (WS-Ln-Trim-Len - WS-Dg-Ptr + 1) not = 6
025000              go to BB012-Exit.
025100     if       WS-Ln-Raw (WS-Dg-Ptr:6) numeric
025200              move "MM" to BLC-Return-Code.
025300*
025400 BB012-Exit. exit section.
025500*
025600 BB020-Try-Dept             section.
025700***************************************************
025800* Six digits, written plain, with a dash or with a
025900* space between the two groups of three.
026000***************************************************
026100     move     "00" to BLC-Return-Code.
026200     perform  BB011-Strip-Digits thru BB011-Exit.
026300     if       WS-Dg-Out-Len not = 6
026400              go to BB020-Exit.
026500*
026600     if       WS-Ln-Trim-Len = 6 and WS-Ln-Raw (1:6) numeric
026700              move     WS-Dg-Out (1:6) to BLC-Parse-Dept-Code
026800              move     "MM" to BLC-Return-Code
026900     else
027000     if       WS-Ln-Trim-Len = 7
027100              and WS-Ln-Raw (1:3) numeric
027200              and WS-Ln-Raw (5:3) numeric
027300              and (WS-Ln-Raw (4:1) = "-" or WS-Ln-Raw (4:1) = space)
027400              move     WS-Dg-Out (1:6) to BLC-Parse-Dept-Code
027500              move     "MM" to BLC-Return-Code.
027600*
027700 BB020-Exit. exit section.
027800*
027900 BB030-Try-Birth            section.
028000***************************************************
028100* DD.MM.YYYY / DD-MM-YYYY / DD/MM/YYYY only - this
028200* parser does not accept Y-M-D, unlike BLVALID which
028300* also takes the ADD transaction's own YYYY-MM-DD.
028400***************************************************
028500     move     "00" to BLC-Return-Code.
028600     if       WS-Ln-Trim-Len not = 10
028700              go to BB030-Exit.
028800*
028900     if       (WS-Ln-Raw (3:1) = "." or WS-Ln-Raw (3:1) = "/"
029000              or WS-Ln-Raw (3:1) = "-")
029100              and WS-Ln-Raw (3:1) = WS-Ln-Raw (6:1)
029200              and WS-Ln-Raw (1:2) numeric
029300              and WS-Ln-Raw (4:2) numeric
029400              and WS-Ln-Raw (7:4) numeric
029500              move     WS-Ln-Raw (1:2) to WS-Dp-Day
029600              move     WS-Ln-Raw (4:2) to WS-Dp-Month
029700              move     WS-Ln-Raw (7:4) to WS-Dp-Year
029800              if       WS-Dp-Day >= 1 and WS-Dp-Day <= 31
029900                       and WS-Dp-Month >= 1 and WS-Dp-Month <= 12
030000                       move WS-Dp-Year  to BLC-Parse-Birth (1:4)
030100                       move "-"         to BLC-Parse-Birth (5:1)
030200                       move WS-Dp-Month to BLC-Parse-Birth (6:2)
030300                       move "-"         to BLC-Parse-Birth (8:1)
030400                       move WS-Dp-Day   to BLC-Parse-Birth (9:2)
030500                       move "MM" to BLC-Return-Code.
030600*
030700 BB030-Exit. exit section.
030800*
030900 BB040-Try-Phone            section.
031000***************************************************
031100* +7/8/7 followed by 10 digits - the leading marker
031200* is discarded and replaced with a plain 7 so every
031300* normalised phone looks the same to BLHASH.
031400***************************************************
031500     move     "00" to BLC-Return-Code.
031600     move     "N" to WS-Dg-Has-Plus.
031700     if       WS-Ln-Raw (1:1) = "+"
031800              move "Y" to WS-Dg-Has-Plus.
031900     move     WS-Ln-Raw to WS-Dg-In.
032000     move     spaces to WS-Dg-Out.
032100     move     zero   to WS-Dg-Out-Len.
032200     perform  BB011A-Copy-Digit thru BB011A-Exit
032300              varying WS-Dg-Ptr from 1 by 1 until WS-Dg-Ptr > 60.
032400*
032500     if       WS-Dg-Out-Len not = 11
032600              go to BB040-Exit.
032700     if       WS-Dg-Has-Plus = "Y" and WS-Dg-Out (1:1) = "7"
032800              move "MM" to BLC-Return-Code
032900     else
033000     if       WS-Dg-Has-Plus = "N"
033100              and (WS-Dg-Out (1:1) = "7" or WS-Dg-Out (1:1) = "8")
033200              move "MM" to BLC-Return-Code.
033300*
033400     if       BLC-Return-Code = "MM"
033500              move     "+7" to BLC-Parse-Phone (1:2)
033600              move     WS-Dg-Out (2:10) to BLC-Parse-Phone (3:10).
033700*
033800 BB040-Exit. exit section.
033900*
034000 BB050-Try-Fio              section.
034100***************************************************
034200* Exactly 3 words, each 2+ letters/hyphens - lower-
034300* cased and single-spaced on the way out.
034400***************************************************
034500     move     spaces to WS-Nm-Out.
034600     move     zero   to WS-Nm-Out-Len.
034700     move     "Y"    to WS-Nm-Last-Space.
034800     inspect  WS-Ln-Raw converting
034900              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
035000              to "abcdefghijklmnopqrstuvwxyz".
035100*
035200     perform  BB051-Copy-Char thru BB051-Exit
035300              varying WS-Nm-Ptr from 1 by 1 until WS-Nm-Ptr > 60.
035400     if       WS-Nm-Out-Len > zero
035500              and WS-Nm-Out (WS-Nm-Out-Len:1) = space
035600              subtract 1 from WS-Nm-Out-Len.
035700*
035800     move     zero to WS-Nm-Word-Count.
035900     move     zero to WS-Nm-Word-Len.
036000     move     "Y"  to WS-Nm-Class-Ok.
036100     move     "00" to BLC-Return-Code.
036200     perform  BB052-Scan-Word thru BB052-Exit
036300              varying WS-Nm-Ptr from 1 by 1
036400              until WS-Nm-Ptr > WS-Nm-Out-Len
036500              or    BLC-Return-Code = "XX".
036600     if       BLC-Return-Code not = "XX"
036700              perform BB053-Close-Word thru BB053-Exit.
036800*
036900     if       BLC-Return-Code = "00" and WS-Nm-Word-Count = 3
037000              move     WS-Nm-Out (1:WS-Nm-Out-Len) to BLC-Parse-Fio
037100              move     "MM" to BLC-Return-Code
037200     else
037300              move     "00" to BLC-Return-Code.
037400*
037500 BB050-Exit. exit section.
037600*
037700 BB051-Copy-Char            section.
037800     if       WS-Ln-Raw (WS-Nm-Ptr:1) = space
037900              if       WS-Nm-Last-Space = "Y"
038000                       go to BB051-Exit
038100              end-if
038200              move     "Y" to WS-Nm-Last-Space
038300     else
038400              move     "N" to WS-Nm-Last-Space.
038500*
038600     if       WS-Nm-Out-Len < 60
038700              add      1 to WS-Nm-Out-Len
038800              move     WS-Ln-Raw (WS-Nm-Ptr:1)
038900                       to WS-Nm-Out (WS-Nm-Out-Len:1).
039000*
039100 BB051-Exit. exit section.
039200*
039300 BB052-Scan-Word            section.
039400     if       WS-Nm-Out (WS-Nm-Ptr:1) = space
039500              perform  BB053-Close-Word thru BB053-Exit
039600     else
039700              add      1 to WS-Nm-Word-Len
039800              if       (WS-Nm-Out (WS-Nm-Ptr:1) < "a"
039900                       or WS-Nm-Out (WS-Nm-Ptr:1) > "z")
040000                       and WS-Nm-Out (WS-Nm-Ptr:1) not = "-"
040100                       move "N" to WS-Nm-Class-Ok.
040200*
040300 BB052-Exit. exit section.
040400*
040500 BB053-Close-Word           section.
040600     if       WS-Nm-Word-Len > zero
040700              add      1 to WS-Nm-Word-Count
040800              if       WS-Nm-Word-Len < 2 or WS-Nm-Class-Ok = "N"
040900                       move "XX" to BLC-Return-Code
041000              if       WS-Nm-Word-Count > 3
041100                       move "XX" to BLC-Return-Code.
041200     move     zero to WS-Nm-Word-Len.
041300     move     "Y"  to WS-Nm-Class-Ok.
041400*
041500 BB053-Exit. exit section.
