000100******************************************************************
000200*                                                                *
000300*        B L A C K L I S T   R E G I S T R Y                      *
000400*          FIELD ANONYMISATION / DIGEST MODULE                    *
000500*                                                                *
000600******************************************************************
000700*
000800 identification division.
000900*
001000 program-id.    BLHASH.
001100 author.        V B COEN FBCS, FIDM, FIDPM.
001200 installation.  APPLEWOOD COMPUTERS.
001300 date-written.  12/11/1994.
001400 date-compiled.
001500 security.      NON-CONFIDENTIAL.
001600*
001700*-----------------------------------------------------------------
001800* REMARKS.   Turns one already-normalised field value (full name,
001900*            surname, birth date, passport, department code or
002000*            phone, selected by BLC-FIELD-CODE) plus the owning
002100*            organisation's salt and the one global pepper into a
002200*            64 character hexadecimal digest.  Two values are the
002300*            same datum for an organisation iff their digests are
002400*            equal - nothing downstream ever looks inside a digest.
002500*
002600*            Carries over the letter-substitution table technique
002700*            this shop has used in MAPS01 since the VAX days and
002800*            the rolling MOD arithmetic from MAPS09's check-digit
002900*            routine - neither of those programs did this job, but
003000*            both supplied half the machinery.
003100*
003200* CALLED BY. BL000, and indirectly by BLVALID/BLPARSE paths that
003300*            ask BL000 to re-hash a value against another org's
003400*            salt during the cross-organisation duplicate search.
003500*
003600*-----------------------------------------------------------------
003700* CHANGE LOG.
003800*-----------------------------------------------------------------
003900* 12/11/1994 VBC  AW-0001  First cut, text fields only.
004000* 03/02/1995 VBC  AW-0014  Added numeric-ish strip-digits path for
004100*                          passport / dept-code / phone.
004200* 19/06/1997 VBC  AW-0088  Added phone-last-10 field code (P1).
004300* 14/01/1999 VBC  AW-0140  Year-2000 note - BLC-Hash-Salt and the
004400*                          pepper hold no date data, module is
004500*                          unaffected by the century rollover.
004600* 08/09/2003 VBC  AW-0201  Widened lane table 12 -> 16 lanes after
004700*                          a collision review, see AW-0201 notes.
004800* 22/05/2011 VBC  AW-0340  Moved hex table out to BLPEPR copybook
004900*                          so BLVALID could share it for echo-back
005000*                          diagnostics. Removed local copy.
005100* 12/11/2025 VBC  AW-2201  Rebuilt for the new BL call area layout
005200*                          (BLC- prefix replaces old HS- prefix).
005300* 02/12/2025 VBC  AW-2241  Default fallback code for an unmatched
005400*                          input character widened from 1 to 37 -
005500*                          was colliding with digit zero's code.
005600*
005700******************************************************************
005800*
005900 environment division.
006000 configuration section.
006100 source-computer.  IBM-370.
006200 object-computer.  IBM-370.
006300 special-names.
006400     class ALPHA-HYPHEN is "A" thru "Z" "a" thru "z" "-".
006500*
006600 input-output section.
006700*
006800 data division.
006900 file section.
007000*
007100 working-storage section.
007200*
007300 77  WS-Prog-Name           pic x(15) value "BLHASH (2.02)".
007400*
007500 01  BL-Code-Chars          pic x(64)
007550       value " 0123456789abcdefghijklmnopqrstuvwxyz
007560-          "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007700 01  filler  redefines BL-Code-Chars.
007800     03  BL-Code-Char       pic x  occurs 64  indexed by CX.
007900*
008000 copy "blpepr.cob".
008100*
008200 01  WS-Hash-Input          pic x(108).
008300 01  filler  redefines WS-Hash-Input.
008400     03  WS-Hash-Char       pic x  occurs 108.
008500*
008600 01  WS-Lane-Seeds.
008700     03  WS-Seed            pic 9(05)  comp  occurs 16
008800           values 10007 10009 10037 10039 10061 10067 10069 10079
008900                  10091 10093 10099 10103 10111 10133 10139 10141.
008950     03  filler             pic x(04).
009000*
009100 01  WS-Lane-Accs.
009200     03  WS-Lane-Acc        pic s9(09) comp  occurs 16.
009250     03  filler             pic x(04).
009300*
009400 01  WS-Roll-Data.
009500     03  WS-Char-Idx        pic 9(04)  comp.
009600     03  WS-Lane-Idx        pic 9(04)  comp.
009700     03  WS-Char-Code       pic 9(04)  comp.
009800     03  WS-Acc-Work        pic s9(12) comp.
009900     03  WS-Acc-Quot        pic s9(12) comp.
009950     03  filler             pic x(04).
010000*
010100 01  WS-Format-Data.
010200     03  WS-Fmt-Lane        pic 9(04)  comp.
010300     03  WS-Fmt-Value       pic 9(09)  comp.
010400     03  WS-Fmt-Hi-Byte     pic 9(09)  comp.
010500     03  WS-Fmt-Lo-Byte     pic 9(09)  comp.
010600     03  WS-Fmt-N1          pic 9(09)  comp.
010700     03  WS-Fmt-N2          pic 9(09)  comp.
010800     03  WS-Fmt-N3          pic 9(09)  comp.
010900     03  WS-Fmt-N4          pic 9(09)  comp.
010950     03  WS-Fmt-Pos         pic 9(04)  comp.
010970     03  filler             pic x(04).
011100*
011200* Scratch area used while lower-casing / collapsing or while
011300* stripping digits from a field, ahead of the rolling pass -
011400* kept separate from BLC-Norm-Value so the caller's field is
011500* never disturbed.
011600 01  WS-Text-Work.
011700     03  WS-Text-In         pic x(60).
011800     03  WS-Text-Out        pic x(60).
011900     03  WS-Text-In-Len     pic 9(04)  comp.
012000     03  WS-Text-Out-Len    pic 9(04)  comp.
012100     03  WS-Text-Ptr        pic 9(04)  comp.
012150     03  WS-Last-Was-Space  pic x(01).
012180     03  filler             pic x(04).
012200*
012210* Flat byte view used only to blank the whole work area in
012220* one move, same trick as MAPS01's table redefinitions.
012230 01  WS-Text-Work-Flat  redefines WS-Text-Work.
012240     03  filler             pic x(137).
012300*
012400 linkage section.
012500*
012600 copy "blcall.cob".
012700*
012800 procedure division using BL-Call-Area.
012900*
013000 CC000-Main section.
013100*****************************************
013200* Main line - normalise, roll, format.
013300*****************************************
013400     move "00" to BLC-Return-Code.
013500     perform CC010-Build-Input thru CC010-Exit.
013600     perform CC020-Roll-Digest thru CC020-Exit.
013700     perform CC030-Format-Hex  thru CC030-Exit.
013800     goback.
013900*
014000 CC000-Exit. exit section.
014100*
014200 CC010-Build-Input       section.
014300***************************************************
014400* Re-normalise the field per BLC-FIELD-CODE and move
014500* it, the org salt and the global pepper into one
014600* fixed 108-byte work area ready for the rolling pass.
014700***************************************************
014800     move spaces to WS-Hash-Input.
014900*
015000     if       BLC-Field-Code = "FI" or BLC-Field-Code = "SU"
015100              perform CC011-Lower-Collapse thru CC011-Exit
015200              move WS-Text-Out to WS-Hash-Input (1:60)
015300     else
015400     if       BLC-Field-Code = "BD"
015500              move BLC-Norm-Value (1:10) to WS-Hash-Input (1:10)
015600     else
015700     if       BLC-Field-Code = "PS" or BLC-Field-Code = "DC"
015800               or BLC-Field-Code = "PH"
015900              perform CC012-Strip-Digits thru CC012-Exit
016000              move WS-Text-Out to WS-Hash-Input (1:60)
016100     else
016200     if       BLC-Field-Code = "P1"
016300              perform CC012-Strip-Digits thru CC012-Exit
016400              perform CC013-Last-Ten thru CC013-Exit
016500              move WS-Text-Out to WS-Hash-Input (1:60)
016600     else
016700              move BLC-Norm-Value to WS-Hash-Input (1:60).
016800*
016900     move     BLC-Hash-Salt    to WS-Hash-Input (61:16).
017000     move     BL-Pepper-Value  to WS-Hash-Input (77:32).
017100*
017200 CC010-Exit. exit section.
017300*
017400 CC011-Lower-Collapse    section.
017500***************************************************
017600* Lower-case, trim and collapse internal runs of
017700* spaces to one - mirrors BLVALID's full-name rule
017800* but forces lower case, which BLVALID does not.
017900***************************************************
018000     move     BLC-Norm-Value to WS-Text-In.
018100     move     spaces to WS-Text-Out.
018200     move     zero   to WS-Text-Out-Len.
018300     move     "Y"    to WS-Last-Was-Space.
018400*
018500     inspect  WS-Text-In converting
018600              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
018700              to "abcdefghijklmnopqrstuvwxyz".
018800*
018900     perform  CC011A-Copy-Char thru CC011A-Exit
019000              varying WS-Text-Ptr from 1 by 1
019100              until WS-Text-Ptr > 60.
019200*
019300     if       WS-Text-Out-Len > zero
019400              and WS-Text-Out (WS-Text-Out-Len:1) = space
019500              subtract 1 from WS-Text-Out-Len.
019600*
019700 CC011-Exit. exit section.
019800*
019900 CC011A-Copy-Char         section.
020000     if       WS-Text-In (WS-Text-Ptr:1) = space
020100              if       WS-Last-Was-Space = "Y"
020200                       go to CC011A-Exit
020300              end-if
020400              move     "Y" to WS-Last-Was-Space
020500     else
020600              move     "N" to WS-Last-Was-Space.
020700*
020800     if       WS-Text-Out-Len < 60
020900              add      1 to WS-Text-Out-Len
021000              move     WS-Text-In (WS-Text-Ptr:1)
021100                       to WS-Text-Out (WS-Text-Out-Len:1).
021200*
021300 CC011A-Exit. exit section.
021400*
021500 CC012-Strip-Digits       section.
021600***************************************************
021700* Remove every non-digit character, left-justify the
021800* survivors in WS-Text-Out.
021900***************************************************
022000     move     BLC-Norm-Value to WS-Text-In.
022100     move     spaces to WS-Text-Out.
022200     move     zero   to WS-Text-Out-Len.
022300*
022400     perform  CC012A-Copy-Digit thru CC012A-Exit
022500              varying WS-Text-Ptr from 1 by 1
022600              until WS-Text-Ptr > 60.
022700*
022800 CC012-Exit. exit section.
022900*
023000 CC012A-Copy-Digit        section.
023100     if       WS-Text-In (WS-Text-Ptr:1) >= "0"
023200              and WS-Text-In (WS-Text-Ptr:1) <= "9"
023300              and WS-Text-Out-Len < 60
023400              add      1 to WS-Text-Out-Len
023500              move     WS-Text-In (WS-Text-Ptr:1)
023600                       to WS-Text-Out (WS-Text-Out-Len:1).
023700*
023800 CC012A-Exit. exit section.
023900*
024000 CC013-Last-Ten           section.
024100***************************************************
024200* Keep only the rightmost 10 digits of what CC012 left
024300* in WS-Text-Out (the whole value if it was shorter).
024400***************************************************
024500     if       WS-Text-Out-Len > 10
024600              move  WS-Text-Out
024700                       (WS-Text-Out-Len - 9 : 10)
024800                    to WS-Text-In (1:10)
024900              move  spaces to WS-Text-Out
025000              move  WS-Text-In (1:10) to WS-Text-Out (1:10)
025100              move  10 to WS-Text-Out-Len.
025200*
025300 CC013-Exit. exit section.
025400*
025500 CC020-Roll-Digest        section.
025600***************************************************
025700* Seed all 16 lanes, then roll every one of the 108
025800* input characters through every lane.
025900***************************************************
026000     perform  CC020A-Seed-Lane thru CC020A-Exit
026100              varying WS-Lane-Idx from 1 by 1 until WS-Lane-Idx > 16.
026200*
026300     perform  CC021-Roll-Char thru CC021-Exit
026400              varying WS-Char-Idx from 1 by 1 until WS-Char-Idx > 108.
026500*
026600 CC020-Exit. exit section.
026700*
026800 CC020A-Seed-Lane          section.
026900     move     WS-Seed (WS-Lane-Idx) to WS-Lane-Acc (WS-Lane-Idx).
027000 CC020A-Exit. exit section.
027100*
027200 CC021-Roll-Char           section.
027300***************************************************
027400* Find this input character's table code, then roll it
027500* into every lane's accumulator.
027600***************************************************
027700     set      CX to 1.
027800     search   BL-Code-Char
027900              at end  move 37 to WS-Char-Code
028000              when    BL-Code-Char (CX) = WS-Hash-Char (WS-Char-Idx)
028100                      set WS-Char-Code to CX.
028200*
028300     perform  CC022-Roll-Lane thru CC022-Exit
028400              varying WS-Lane-Idx from 1 by 1 until WS-Lane-Idx > 16.
028500*
028600 CC021-Exit. exit section.
028700*
028800 CC022-Roll-Lane           section.
028900***************************************************
029000* acc = ( acc * 31 + code + lane + char-pos ) mod 65536
029100***************************************************
029200     compute  WS-Acc-Work =
029300              WS-Lane-Acc (WS-Lane-Idx) * 31
029400              + WS-Char-Code + WS-Lane-Idx + WS-Char-Idx.
029500*
029600     divide   WS-Acc-Work by 65536
029700              giving WS-Acc-Quot
029800              remainder WS-Lane-Acc (WS-Lane-Idx).
029900*
030000     if       WS-Lane-Acc (WS-Lane-Idx) < zero
030100              add   65536 to WS-Lane-Acc (WS-Lane-Idx).
030200*
030300 CC022-Exit. exit section.
030400*
030500 CC030-Format-Hex          section.
030600***************************************************
030700* Each lane's 0-65535 value becomes 4 hex characters;
030800* 16 lanes x 4 = the 64-character digest.
030900***************************************************
031000     move     spaces to BLC-Hash-Digest.
031100*
031200     perform   CC031-Format-Lane thru CC031-Exit
031300               varying WS-Fmt-Lane from 1 by 1 until WS-Fmt-Lane > 16.
031400*
031500 CC030-Exit. exit section.
031600*
031700 CC031-Format-Lane          section.
031800***************************************************
031900* Split the 16-bit lane value into hi/lo bytes, then
032000* each byte into two nibbles, and print each nibble
032100* through the hex-digit table into its own position.
032200***************************************************
032300     move      WS-Lane-Acc (WS-Fmt-Lane) to WS-Fmt-Value.
032400     compute   WS-Fmt-Pos = (WS-Fmt-Lane - 1) * 4 + 1.
032500*
032600     divide    WS-Fmt-Value by 256
032700               giving WS-Fmt-Hi-Byte remainder WS-Fmt-Lo-Byte.
032800*
032900     divide    WS-Fmt-Hi-Byte by 16
033000               giving WS-Fmt-N1 remainder WS-Fmt-N2.
033100     divide    WS-Fmt-Lo-Byte by 16
033200               giving WS-Fmt-N3 remainder WS-Fmt-N4.
033300*
033400     move      BL-Hex-Digit (WS-Fmt-N1 + 1)
033500               to BLC-Hash-Digest (WS-Fmt-Pos:1).
033600     move      BL-Hex-Digit (WS-Fmt-N2 + 1)
033700               to BLC-Hash-Digest (WS-Fmt-Pos + 1:1).
033800     move      BL-Hex-Digit (WS-Fmt-N3 + 1)
033900               to BLC-Hash-Digest (WS-Fmt-Pos + 2:1).
034000     move      BL-Hex-Digit (WS-Fmt-N4 + 1)
034100               to BLC-Hash-Digest (WS-Fmt-Pos + 3:1).
034200*
034300 CC031-Exit. exit section.
