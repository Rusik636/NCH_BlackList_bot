000100*****************************************************
000200*                                                   *
000300*    Linkage Area Shared By BL000 And The Called    *
000400*      Validation / Parser / Hash / Access Modules   *
000500*                                                   *
000600*****************************************************
000700* One common parameter block, CALLed USING by BL000 and
000800* returned by each subprogram.  Re-used across calls so
000900* each subprogram only has to clear the fields it owns.
001000*
001100* 18/11/25 vbc - Created, split off old wscall shape.
001200* 29/11/25 vbc - Added BLC-Hash-Salt, BLC-Hash-Field-Code.
001300* 09/12/25 vbc - Added BLC-Parse-Line-N (05 occurs 5).
001350* 11/12/25 vbc - Added BLC-Admin-Role, BLC-Org-Scope-Ok - BL000
001360*                resolves both from its own master tables,
001370*                BLACCESS only does the priority arithmetic.
001400*
001500 01  BL-Call-Area.
001600*
001700*    -- common to every call --
001800     03  BLC-Function-Code       pic x(02).
001900*                                   VA = validate, PA = parse,
002000*                                   HA = hash, AC = access check.
002100     03  BLC-Field-Code           pic x(02).
002200*                                   FI,BD,PS,DC,PH,RE - see BLVALID.
002300     03  BLC-Return-Code          pic x(02).
002400*                                   00 = ok, other = reject code.
002500*
002600*    -- validator / hasher input-output --
002700     03  BLC-Raw-Value            pic x(60).
002800     03  BLC-Norm-Value           pic x(60).
002900     03  BLC-Hash-Salt            pic x(16).
003000     03  BLC-Hash-Digest          pic x(64).
003100*
003200*    -- access module --
003300     03  BLC-Admin-Ext-Id         pic 9(12).
003310     03  BLC-Admin-Role           pic x(12).
003320*                                   Resolved by BL000 from ADMFILE,
003330*                                   spaces if the ext id is unknown.
003400     03  BLC-Role-Required        pic x(12).
003410     03  BLC-Org-Scope-Ok         pic x(01).
003420*                                   Y/N when BL000 has already
003430*                                   checked LNKFILE, space = N/A.
003500     03  BLC-Access-Result        pic x(01).
003600*                                   Y or N.
003700*
003800*    -- parser module --
003900     03  BLC-Parse-Line-N         pic x(60)  occurs 5.
004000     03  BLC-Parse-Passport       pic x(10).
004100     03  BLC-Parse-Dept-Code      pic x(06).
004200     03  BLC-Parse-Birth          pic x(10).
004300     03  BLC-Parse-Phone          pic x(14).
004400     03  BLC-Parse-Fio            pic x(60).
004500*
004600     03  filler                   pic x(17).
