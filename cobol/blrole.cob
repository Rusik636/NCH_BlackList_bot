000100*****************************************************
000200*                                                   *
000300*     Role / Priority Table For The Access Module    *
000400*                                                   *
000500*****************************************************
000600* Three roles only; anything else found in ADM-ROLE or
000700* asked for as a requirement is treated as priority zero
000800* and will never satisfy a requirement.
000900*
001000* 22/11/25 vbc - Created from old wspyhrs table shape.
001100* 30/11/25 vbc - Role names widened to 12 to match ADM-ROLE.
001150* 11/12/25 vbc - Added INDEXED BY so BLACCESS can SEARCH it.
001200*
001300 01  BL-Role-Table.
001400     03  BL-Role-Entry           occurs 3
001450                                 indexed by BL-Role-Idx.
001500         05  BL-Role-Name        pic x(12).
001600         05  BL-Role-Priority    pic 9(01).
001700     03  filler                  pic x(05).
001800*
001900 01  BL-Role-Table-Values        redefines BL-Role-Table.
002000     03  filler                  pic x(12)  value "super_admin ".
002100     03  filler                  pic 9(01)  value 3.
002200     03  filler                  pic x(12)  value "admin       ".
002300     03  filler                  pic 9(01)  value 2.
002400     03  filler                  pic x(12)  value "manager     ".
002500     03  filler                  pic 9(01)  value 1.
002600     03  filler                  pic x(05).
002700*
002800 77  BL-Role-Tbl-Size            pic 9(02)  comp  value 3.
