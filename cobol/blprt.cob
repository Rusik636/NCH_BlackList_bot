000100*****************************************************
000200*                                                   *
000300*   Print Line Layouts For The Blacklist Processing  *
000400*        Report (RPTFILE), 132 print positions        *
000500*                                                   *
000600*****************************************************
000700* One 01-level per line shape the report actually uses -
000800* heading, transaction detail, CHECK-hit sub-line and the
000900* end-of-run control-total block.  All REDEFINE the same
001000* 132-byte print area so WRITE ADVANCING always moves the
001100* same physical record.
001200*
001300* 14/11/25 vbc - Created.
001400* 24/11/25 vbc - Added Prt-Sub-Line for CHECK hit detail.
001500* 03/12/25 vbc - Added Prt-Total-Line, control block was
001600*                being built a field at a time in WS, messy.
001700*
001800 01  BL-Print-Line               pic x(132).
001900*
002000 01  BL-Print-Heading            redefines BL-Print-Line.
002100     03  Prh-Filler1             pic x(04).
002200     03  Prh-Title               pic x(40)
002300                            value "BLACKLIST REGISTRY PROCESSING REPORT".
002400     03  Prh-Filler2             pic x(04).
002500     03  Prh-Run-Label           pic x(08)  value "RUN DATE".
002600     03  Prh-Run-Date            pic x(10).
002700     03  Prh-Filler3             pic x(04).
002800     03  Prh-Page-Label          pic x(05)  value "PAGE ".
002900     03  Prh-Page-No             pic zzz9.
003000     03  filler                  pic x(53).
003100*
003200 01  BL-Print-Detail             redefines BL-Print-Line.
003300     03  Prd-Trx-No              pic zzzz9.
003400     03  filler                  pic x(01).
003500     03  Prd-Trx-Type            pic x(06).
003600     03  filler                  pic x(01).
003700     03  Prd-Admin-Ext           pic z(11)9.
003800     03  filler                  pic x(01).
003900     03  Prd-Outcome             pic x(24).
004000     03  filler                  pic x(82).
004100*
004200 01  BL-Print-Sub-Line           redefines BL-Print-Line.
004300     03  filler                  pic x(10).
004400     03  Prs-Org-Name            pic x(30).
004500     03  filler                  pic x(01).
004600     03  Prs-Status              pic x(08).
004700     03  filler                  pic x(01).
004800     03  Prs-Reason              pic x(30).
004900     03  filler                  pic x(01).
005000     03  Prs-Matched             pic x(40).
005100     03  filler                  pic x(11).
005200*
005300 01  BL-Print-Total-Line         redefines BL-Print-Line.
005400     03  Prt-Label                pic x(32).
005500     03  filler                   pic x(02).
005600     03  Prt-Value                pic zzz,zz9.
005700     03  filler                   pic x(91).
