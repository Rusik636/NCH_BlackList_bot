000100*****************************************************
000200*                                                   *
000300*   Record Definition For Admin / Organization       *
000400*        Link File (LNKFILE)                         *
000500*     Uses Lnk-Adm-Id + Lnk-Org-Id as key            *
000600*****************************************************
000700*  File size 20 bytes.
000800*
000900* 12/11/25 vbc - Created.
001000* 02/12/25 vbc - Added FILLER for growth, see AW-2241.
001100*
001200 01  BL-Admin-Org-Link-Record.
001300     03  Lnk-Adm-Id              pic 9(12).
001400     03  Lnk-Org-Id              pic 9(04).
001500     03  filler                  pic x(04).
