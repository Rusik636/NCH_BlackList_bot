000100*****************************************************
000200*                                                   *
000300*   Record Definition For Organization Master        *
000400*        (ORGFILE)                                   *
000500*     Uses Org-Id as key                             *
000600*****************************************************
000700*  File size 54 bytes.
000800*
000900* 12/11/25 vbc - Created.
001000* 02/12/25 vbc - Added FILLER for growth, noted in file
001100*                catalogue as still 50 bytes - doc not
001200*                re-issued, see ticket AW-2241.
001300*
001400 01  BL-Organization-Record.
001500     03  Org-Id                  pic 9(04).
001600     03  Org-Name                pic x(30).
001700     03  Org-Salt                pic x(16).
001800     03  filler                  pic x(04).
