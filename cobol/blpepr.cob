000100*****************************************************
000200*                                                   *
000300*   Working Storage For The Digest Pepper And       *
000400*        Hexadecimal Formatting Table                *
000500*                                                   *
000600*****************************************************
000700* Carries the one global "pepper" added to every salted
000800* value before it is rolled into a digest, and the table
000900* used to turn a 4-bit nibble into its hex character for
001000* the 64-character hex digest fields.
001100*
001200* 21/11/25 vbc - Created from old wsfinal table shape.
001300* 05/12/25 vbc - Widened pepper to 32 to match BLHASH ws.
001400*
001500 01  BL-Pepper-Value        pic x(32)
001600                            value "AW-BLAPP-2026-GLOBAL-PEPPER-KEY".
001700*
001800 01  BL-Hex-Digit-Table.
001900     03  BL-Hex-Digits      pic x(16)
002000                            value "0123456789ABCDEF".
002100     03  filler redefines BL-Hex-Digits.
002200         05  BL-Hex-Digit   pic x   occurs 16.
002300*
002400 01  filler                pic x(08).
