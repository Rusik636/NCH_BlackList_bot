000100******************************************************************
000200*                                                                *
000300*        B L A C K L I S T   R E G I S T R Y                      *
000400*          ROLE  /  ACCESS  CHECK  MODULE                        *
000500*                                                                *
000600******************************************************************
000700*
000800 identification division.
000900*
001000 program-id.    BLACCESS.
001100 author.        V B COEN FBCS, FIDM, FIDPM.
001200 installation.  APPLEWOOD COMPUTERS.
001300 date-written.  21/11/1994.
001400 date-compiled.
001500 security.      NON-CONFIDENTIAL.
001600*
001700*-----------------------------------------------------------------
001800* REMARKS.   Decides whether the admin identified by BLC-Admin-Role
001900*            may carry out an action that needs BLC-Role-Required,
002000*            ANDing in BLC-Org-Scope-Ok when BL000 has set it to a
002100*            real Y/N (space means the organisation check does not
002200*            apply to this transaction).  BL000 alone holds ADMFILE
002300*            and LNKFILE in memory, so this module is handed the
002400*            two role names already resolved and never opens a
002500*            file of its own - it only does the table lookup and
002600*            the priority arithmetic.
002700*
002800*            Uses the table-SEARCH idiom this shop settled on for
002900*            MAPS09's check-digit lane lookup, restated here over
003000*            BLROLE's three-entry role table instead of MAPS09's
003100*            37-character alphabet table.
003200*
003300* CALLED BY. BL000, once per transaction, after the admin's role
003400*            (if any) has been resolved against the in-memory
003500*            ADMIN table.
003600*
003700*-----------------------------------------------------------------
003800* CHANGE LOG.
003900*-----------------------------------------------------------------
004000* 21/11/1994 VBC  AW-0005  First cut, fixed two-role comparison.
004100* 04/04/1996 VBC  AW-0052  Replaced fixed comparison with the
004200*                          BLROLE priority table, added manager.
004300* 14/01/1999 VBC  AW-0143  Year-2000 note - no date fields handled
004400*                          in this module, unaffected by rollover.
004500* 17/03/2008 VBC  AW-0288  Added BLC-Org-Scope-Ok AND-in for the
004600*                          organisation-scoped CHECK variant.
004700* 12/11/2025 VBC  AW-2202  Rebuilt for the new BL call area layout
004800*                          (BLC- prefix replaces old AC- prefix).
004900* 11/12/2025 VBC  AW-2250  BLC-Admin-Role now arrives pre-resolved
005000*                          from BL000 - this module stopped reading
005100*                          ADMFILE itself back in AW-2202 but kept
005200*                          a dead admin-id parameter until today.
005300*
005400******************************************************************
005500*
005600 environment division.
005700 configuration section.
005800 special-names.
005900     class ROLE-LETTER is "A" thru "Z" "a" thru "z" "_" " ".
006000*
006100 data division.
006200 working-storage section.
006300*
006400 01  WS-Role-Work.
006500     03  WS-Admin-Priority       pic 9(01)  comp.
006600     03  WS-Required-Priority    pic 9(01)  comp.
006700     03  filler                  pic x(10).
006800*
006900 01  WS-Role-Work-Flat      redefines WS-Role-Work.
007000     03  WS-Rw-Flat              pic x(12).
007100*
007200 01  WS-Tbl-Work.
007300     03  WS-Tbl-Idx               pic 9(02)  comp.
007400     03  WS-Admin-Found           pic x(01).
007500         88  WS-Admin-Was-Found        value "Y".
007600     03  WS-Reqd-Found            pic x(01).
007700         88  WS-Reqd-Was-Found         value "Y".
007800     03  filler                  pic x(12).
007900*
008000 01  WS-Tbl-Work-Flat       redefines WS-Tbl-Work.
008100     03  WS-Tw-Flat              pic x(16).
008200*
008300 01  WS-Trace-Work.
008400     03  WS-Tr-Admin-Role        pic x(12).
008500     03  WS-Tr-Reqd-Role         pic x(12).
008600     03  WS-Tr-Admin-Pri         pic 9(01).
008700     03  WS-Tr-Reqd-Pri          pic 9(01).
008800     03  filler                  pic x(10).
008900*
009000 01  WS-Trace-Work-Flat     redefines WS-Trace-Work.
009100     03  WS-Trw-Flat             pic x(36).
009200*
009300     copy "blrole.cob".
009400*
009500 linkage section.
009600     copy "blcall.cob".
009700*
009800 procedure division using BL-Call-Area.
009900*
010000 AD000-Main                section.
010100***************************************************
010200* Default to denied, then clear only what a fresh
010300* request could possibly leave stale.
010400***************************************************
010500     move     "N"  to BLC-Access-Result.
010600     move     "00" to BLC-Return-Code.
010700*
010800     if       BLC-Admin-Role = spaces
010900              move "N1" to BLC-Return-Code
011000              go to AD000-Exit.
011100*
011200     if       BLC-Admin-Role not ROLE-LETTER
011300        or    BLC-Role-Required not ROLE-LETTER
011400              move "N2" to BLC-Return-Code
011500              go to AD000-Exit.
011600*
011700     perform  AD010-Look-Up-Admin  thru AD010-Exit.
011800     perform  AD020-Look-Up-Reqd   thru AD020-Exit.
011900*
012000     move     BLC-Admin-Role    to WS-Tr-Admin-Role.
012100     move     BLC-Role-Required to WS-Tr-Reqd-Role.
012200     move     WS-Admin-Priority    to WS-Tr-Admin-Pri.
012300     move     WS-Required-Priority to WS-Tr-Reqd-Pri.
012400*
012500     if       WS-Admin-Priority < WS-Required-Priority
012600              go to AD000-Exit.
012700*
012800     if       BLC-Org-Scope-Ok = "N"
012900              go to AD000-Exit.
013000*
013100     move     "Y" to BLC-Access-Result.
013200*
013300 AD000-Exit. goback.
013400*
013500 AD010-Look-Up-Admin       section.
013600***************************************************
013700* Unknown role name (shouldn't happen once BL000 has
013800* resolved it from ADMFILE, but the table is the one
013900* place priority zero is authoritative) leaves the
014000* accumulator at its initial zero.
014100***************************************************
014200     move     0 to WS-Admin-Priority.
014300     move     "N" to WS-Admin-Found.
014400     set      BL-Role-Idx to 1.
014500     search   BL-Role-Entry
014600              at end  next sentence
014700              when    BL-Role-Name (BL-Role-Idx) = BLC-Admin-Role
014800                      move BL-Role-Priority (BL-Role-Idx)
014900                           to WS-Admin-Priority
015000                      move "Y" to WS-Admin-Found.
015100*
015200 AD010-Exit. exit section.
015300*
015400 AD020-Look-Up-Reqd        section.
015500     move     0 to WS-Required-Priority.
015600     move     "N" to WS-Reqd-Found.
015700     set      BL-Role-Idx to 1.
015800     search   BL-Role-Entry
015900              at end  next sentence
016000              when    BL-Role-Name (BL-Role-Idx) = BLC-Role-Required
016100                      move BL-Role-Priority (BL-Role-Idx)
016200                           to WS-Required-Priority
016300                      move "Y" to WS-Reqd-Found.
016400*
016500 AD020-Exit. exit section.
