000100******************************************************************
000200*                                                                *
000300*        B L A C K L I S T   R E G I S T R Y                      *
000400*          MAIN  BATCH  DRIVER                                  *
000500*                                                                *
000600******************************************************************
000700*
000800 identification division.
000900*
001000 program-id.    BL000.
001100 author.        V B COEN FBCS, FIDM, FIDPM.
001200 installation.  APPLEWOOD COMPUTERS.
001300 date-written.  08/11/1994.
001400 date-compiled.
001500 security.      NON-CONFIDENTIAL.
001600*
001700*-----------------------------------------------------------------
001800* REMARKS.   Main batch driver for the blacklist registry.  Loads
001900*            ORGFILE, ADMFILE, LNKFILE, PERFILE and RECFILE into
002000*            memory, reads TRXFILE in arrival order applying ADD,
002100*            CHECK, DEACT and REACT transactions against those
002200*            tables, writes PERFILE and RECFILE back out, journals
002300*            every record change to HSTFILE and prints RPTFILE.
002400*
002500*            Calls BLVALID to validate an incoming field, BLHASH
002600*            to turn a validated field into its salted digest,
002700*            BLACCESS to decide whether the submitting admin may
002800*            carry out the transaction, and BLPARSE to classify
002900*            the five free-text lines of a CHECK transaction.
003000*            This program alone opens ADMFILE and LNKFILE, so it
003100*            resolves an admin's role and organisation scope
003200*            itself before calling BLACCESS with the two role
003300*            names already in hand.
003400*
003500* CALLED BY. Nothing - this is the job step entry point, run once
003600*            per batch submission of TRXFILE.
003700*
003800*-----------------------------------------------------------------
003900* CHANGE LOG.
004000*-----------------------------------------------------------------
004100* 08/11/1994 VBC  AW-0001  First cut, built from the old PYRGSTR
004200*                          register print skeleton.
004300* 15/11/1994 VBC  AW-0004  Added the ADD transaction and the
004400*                          cross-organisation duplicate search.
004500* 22/11/1994 VBC  AW-0006  Added CHECK, wired to the new BLPARSE
004600*                          free-text classifier.
004700* 29/11/1994 VBC  AW-0007  Added DEACT/REACT status transaction.
004800* 14/01/1999 VBC  AW-0144  Year-2000 note - Rec-Created-Seq and
004900*                          Hst-Seq are sequence numbers, not
005000*                          dates, unaffected by rollover; dates
005100*                          held on file are ISO YYYY-MM-DD already.
005200*                          Run-date heading widened to show the
005300*                          full four-digit year.
005400* 19/03/2008 VBC  AW-0289  Added the organisation-scoped variant
005500*                          of CHECK, reusing the scope test already
005600*                          written for ADD.
005700* 12/11/2025 VBC  AW-2203  Rebuilt for the new BLC- call area and
005800*                          the four split-out CALLed modules -
005900*                          validation, hashing, parsing and access
006000*                          were all inline in this program before
006100*                          today.
006200* 05/12/2025 VBC  AW-2242  Control total block widened to ten
006300*                          items, matching the new report layout
006400*                          in BLPRT.
006500* 11/12/2025 VBC  AW-2251  BL000 now resolves BLC-Admin-Role and
006600*                          BLC-Org-Scope-Ok itself before calling
006700*                          BLACCESS - see BLACCESS AW-2250.
006800* 09/01/2026 VBC  AW-2260  INSUFFICIENT DATA reject added ahead of
006900*                          the CHECK hash loop - two prior runs
007000*                          let a one-field CHECK through and it
007100*                          matched everybody with that field blank.
007200*
007300******************************************************************
007400*
007500 environment division.
007600 configuration section.
007700 special-names.
007800     c01 is TOP-OF-PAGE.
007900*
008000 input-output section.
008100 file-control.
008200     select ORG-FILE     assign to "ORGFILE"
008300                          organization is line sequential
008400                          file status  is WS-Org-Status.
008500     select ADM-FILE     assign to "ADMFILE"
008600                          organization is line sequential
008700                          file status  is WS-Adm-Status.
008800     select LNK-FILE     assign to "LNKFILE"
008900                          organization is line sequential
009000                          file status  is WS-Lnk-Status.
009100     select PER-FILE     assign to "PERFILE"
009200                          organization is line sequential
009300                          file status  is WS-Per-Status.
009400     select REC-FILE     assign to "RECFILE"
009500                          organization is line sequential
009600                          file status  is WS-Rec-Status.
009700     select HST-FILE     assign to "HSTFILE"
009800                          organization is line sequential
009900                          file status  is WS-Hst-Status.
010000     select TRX-FILE     assign to "TRXFILE"
010100                          organization is line sequential
010200                          file status  is WS-Trx-Status.
010300     select RPT-FILE     assign to "RPTFILE"
010400                          organization is line sequential
010500                          file status  is WS-Rpt-Status.
010600*
010700 data division.
010800 file section.
010900*
011000 fd  ORG-FILE.
011100     copy "blorg.cob".
011200*
011300 fd  ADM-FILE.
011400     copy "bladm.cob".
011500*
011600 fd  LNK-FILE.
011700     copy "bllnk.cob".
011800*
011900 fd  PER-FILE.
012000     copy "blper.cob".
012100*
012200 fd  REC-FILE.
012300     copy "blrec.cob".
012400*
012500 fd  HST-FILE.
012600     copy "blhst.cob".
012700*
012800 fd  TRX-FILE.
012900     copy "bltrx.cob".
013000*
013100 fd  RPT-FILE.
013200     copy "blprt.cob".
013300*
013400 working-storage section.
013500*
013600     copy "blcall.cob".
013700*
013800 01  WS-File-Status.
013900     03  WS-Org-Status           pic x(02).
014000     03  WS-Adm-Status           pic x(02).
014100     03  WS-Lnk-Status           pic x(02).
014200     03  WS-Per-Status           pic x(02).
014300     03  WS-Rec-Status           pic x(02).
014400     03  WS-Hst-Status           pic x(02).
014500     03  WS-Trx-Status           pic x(02).
014600     03  WS-Rpt-Status           pic x(02).
014700     03  filler                  pic x(04).
014800*
014900 01  WS-Eof-Flags.
015000     03  WS-Org-Eof              pic x(01).
015100         88  Org-Is-Eof               value "Y".
015200     03  WS-Adm-Eof              pic x(01).
015300         88  Adm-Is-Eof               value "Y".
015400     03  WS-Lnk-Eof              pic x(01).
015500         88  Lnk-Is-Eof               value "Y".
015600     03  WS-Per-Eof              pic x(01).
015700         88  Per-Is-Eof               value "Y".
015800     03  WS-Rec-Eof              pic x(01).
015900         88  Rec-Is-Eof               value "Y".
016000     03  WS-Trx-Eof              pic x(01).
016100         88  Trx-Is-Eof               value "Y".
016200     03  filler                  pic x(02).
016300*
016400*-----------------------------------------------------------------
016500* In-memory master tables, built by AA010 and held for the
016600* life of the run.  Sized generously above the largest batch
016700* this shop has ever seen, per AW-2203.
016800*-----------------------------------------------------------------
016900 01  WS-Org-Table.
017000     03  WS-Org-Count            pic 9(04)  comp.
017100     03  WS-Org-Entry            occurs 50 times
017200                                  indexed by WS-Org-Idx.
017300         05  WS-Org-Id           pic 9(04).
017400         05  WS-Org-Name         pic x(30).
017500         05  WS-Org-Salt         pic x(16).
017600*
017700 01  WS-Org-Table-Flat      redefines WS-Org-Table.
017800     03  filler                  pic x(04).
017900     03  filler                  pic x(50)   occurs 50 times.
018000*
018100 01  WS-Admin-Table.
018200     03  WS-Admin-Count          pic 9(04)  comp.
018300     03  WS-Admin-Entry          occurs 100 times
018400                                  indexed by WS-Admin-Idx.
018500         05  WS-Admin-Id         pic 9(12).
018600         05  WS-Admin-Ext-Id     pic 9(12).
018700         05  WS-Admin-Role       pic x(12).
018800*
018900 01  WS-Admin-Table-Flat    redefines WS-Admin-Table.
019000     03  filler                  pic x(04).
019100     03  filler                  pic x(36)   occurs 100 times.
019200*
019300 01  WS-Link-Table.
019400     03  WS-Link-Count           pic 9(04)  comp.
019500     03  WS-Link-Entry           occurs 500 times
019600                                  indexed by WS-Link-Idx.
019700         05  WS-Link-Adm-Id      pic 9(12).
019800         05  WS-Link-Org-Id      pic 9(04).
019900*
020000 01  WS-Link-Table-Flat     redefines WS-Link-Table.
020100     03  filler                  pic x(04).
020200     03  filler                  pic x(16)   occurs 500 times.
020300*
020400 01  WS-Person-Table.
020500     03  WS-Person-Count         pic 9(05)  comp.
020600     03  WS-Person-Entry         occurs 2000 times
020700                                  indexed by WS-Per-Idx WS-Per-Idx2.
020800         05  WS-Per-Id           pic 9(12).
020900         05  WS-Per-Org-Id       pic 9(04).
021000         05  WS-Per-Salt         pic x(16).
021100         05  WS-Per-Fio-Hash     pic x(64).
021200         05  WS-Per-Surn-Hash    pic x(64).
021300         05  WS-Per-Birth-Hash   pic x(64).
021400         05  WS-Per-Pass-Hash    pic x(64).
021500         05  WS-Per-Dept-Hash    pic x(64).
021600         05  WS-Per-Phone-Hash   pic x(64).
021700         05  WS-Per-Phon10-Hash  pic x(64).
021800         05  WS-Per-Has-Active   pic x(01).
021900             88  Per-Has-Active-Rec   value "Y".
022000         05  filler              pic x(07).
022100*
022200 01  WS-Record-Table.
022300     03  WS-Record-Count         pic 9(05)  comp.
022400     03  WS-Record-Entry         occurs 4000 times
022500                                  indexed by WS-Rec-Idx.
022600         05  WS-Rec-Id           pic 9(12).
022700         05  WS-Rec-Person-Id    pic 9(12).
022800         05  WS-Rec-Org-Id       pic 9(04).
022900         05  WS-Rec-Admin-Id     pic 9(12).
023000         05  WS-Rec-Reason       pic x(60).
023100         05  WS-Rec-Comment      pic x(60).
023200         05  WS-Rec-Status       pic x(08).
023300         05  WS-Rec-Created-Seq  pic 9(08).
023400         05  filler              pic x(04).
023500*
023600*-----------------------------------------------------------------
023700* CHECK working table - one entry per candidate person still in
023800* the running, with the five identifier match flags this module's
023900* matched-set rule is built from.
024000*-----------------------------------------------------------------
024100 01  WS-Hit-Table.
024200     03  WS-Hit-Count            pic 9(05)  comp.
024300     03  WS-Hit-Entry            occurs 2000 times
024400                                  indexed by WS-Hit-Idx.
024500         05  WS-Hit-Per-Idx      pic 9(05)  comp.
024600         05  WS-Hit-Mtc-Fio      pic x(01).
024700         05  WS-Hit-Mtc-Birth    pic x(01).
024800         05  WS-Hit-Mtc-Pass     pic x(01).
024900         05  WS-Hit-Mtc-Dept     pic x(01).
025000         05  WS-Hit-Mtc-Phone    pic x(01).
025100         05  filler              pic x(05).
025200*
025300*-----------------------------------------------------------------
025400* High-water marks and control counters.
025500*-----------------------------------------------------------------
025600 01  WS-High-Water.
025700     03  WS-Next-Per-Id          pic 9(12)  comp.
025800     03  WS-Next-Rec-Id          pic 9(12)  comp.
025900     03  WS-Next-Created-Seq     pic 9(08)  comp.
026000     03  WS-Next-Hst-Seq         pic 9(08)  comp.
026100     03  filler                  pic x(04).
026200*
026300 01  WS-Control-Totals.
026400     03  WS-Ct-Trx-Read          pic 9(06)  comp.
026500     03  WS-Ct-Add-Accept        pic 9(06)  comp.
026600     03  WS-Ct-Add-Reject        pic 9(06)  comp.
026700     03  WS-Ct-Person-New        pic 9(06)  comp.
026800     03  WS-Ct-Person-Matched    pic 9(06)  comp.
026900     03  WS-Ct-Check-Run         pic 9(06)  comp.
027000     03  WS-Ct-Check-Hit         pic 9(06)  comp.
027100     03  WS-Ct-Check-Miss        pic 9(06)  comp.
027200     03  WS-Ct-Deactivated       pic 9(06)  comp.
027300     03  WS-Ct-Reactivated       pic 9(06)  comp.
027400     03  filler                  pic x(04).
027500*
027600*-----------------------------------------------------------------
027700* Scratch fields used while a single transaction is processed.
027800*-----------------------------------------------------------------
027900 01  WS-Trx-Work.
028000     03  WS-Trx-No               pic 9(05)  comp.
028100     03  WS-Admin-Idx-Save       pic 9(04)  comp.
028200     03  WS-Admin-Role-Save      pic x(12).
028300     03  WS-Org-Idx-Save         pic 9(04)  comp.
028400     03  WS-Outcome              pic x(24).
028500     03  WS-Rejected             pic x(01).
028600         88  WS-Was-Rejected         value "Y".
028700     03  WS-Scope-Ok             pic x(01).
028800*
028900 01  WS-Trx-Work-Flat       redefines WS-Trx-Work.
029000     03  filler                  pic x(48).
029100*
029200 01  WS-Add-Work.
029300     03  WS-Full-Name            pic x(60).
029400     03  WS-Norm-Birth           pic x(10).
029500     03  WS-Found-Per-Idx        pic 9(05)  comp.
029600     03  WS-Person-Found         pic x(01).
029700         88  WS-Person-Was-Found     value "Y".
029800     03  WS-Already-Listed       pic x(01).
029900         88  WS-Is-Already-Listed     value "Y".
030000     03  WS-Hash-Fio             pic x(64).
030100     03  WS-Hash-Surname         pic x(64).
030200     03  WS-Hash-Birth           pic x(64).
030300     03  WS-Hash-Passport        pic x(64).
030400     03  WS-Hash-Dept            pic x(64).
030500     03  WS-Hash-Phone           pic x(64).
030600     03  WS-Hash-Phone10         pic x(64).
030700     03  WS-Cross-Hash-Passport  pic x(64).
030800     03  WS-Cross-Hash-Dept      pic x(64).
030900     03  WS-Cross-Hash-Birth     pic x(64).
031000     03  filler                  pic x(06).
031100*
031200 01  WS-Check-Work.
031300     03  WS-Idn-Count            pic 9(01)  comp.
031400     03  WS-Chk-Hash-Surname     pic x(64).
031500     03  WS-Chk-Hash-Birth       pic x(64).
031600     03  WS-Chk-Hash-Passport    pic x(64).
031700     03  WS-Chk-Hash-Dept        pic x(64).
031800     03  WS-Chk-Hash-Phone       pic x(64).
031900     03  WS-Chk-Have-Passport    pic x(01).
032000         88  WS-Have-Passport         value "Y".
032100     03  WS-Chk-Have-Fio         pic x(01).
032200         88  WS-Have-Fio              value "Y".
032300     03  WS-Chk-Matched-Count    pic 9(01)  comp.
032400     03  WS-Chk-Matched-Text     pic x(40).
032500     03  WS-Chk-Real-Hit         pic x(01).
032600         88  WS-Chk-Got-Real-Hit      value "Y".
032700     03  filler                  pic x(05).
032800*
032900 01  WS-Heading-Work.
033000     03  WS-Run-Date-Raw         pic 9(08).
033100     03  WS-Run-Date-Parts       redefines WS-Run-Date-Raw.
033200         05  WS-Run-Year         pic 9(04).
033300         05  WS-Run-Month        pic 9(02).
033400         05  WS-Run-Day          pic 9(02).
033500     03  WS-Run-Date-Disp        pic x(10).
033600     03  WS-Page-No              pic 9(04)  comp  value 1.
033700     03  filler                  pic x(06).
033800*
033900*-----------------------------------------------------------------
034000* Extra scratch fields picked up as AA020's paragraphs were
034100* built out - org scope test, hit-table search and the CHECK
034200* identifiers saved across BLPARSE's two five-line calls.
034300*-----------------------------------------------------------------
034400 01  WS-Scope-Work.
034500     03  WS-Admin-Id-Hold        pic 9(12)  comp.
034600     03  WS-Link-Has-Rows        pic x(01).
034700     03  WS-Rec-Idx-Save         pic 9(05)  comp.
034800     03  WS-Candidate-Hit        pic x(01).
034900     03  WS-Found-Hit-Idx        pic 9(05)  comp.
035000     03  WS-Scan-Per-Id          pic 9(12).
035100     03  WS-Scan-Org-Id          pic 9(04).
035200     03  filler                  pic x(06).
035300*
035400 01  WS-Check-Save-Work.
035500     03  WS-Sv-Birth             pic x(10).
035600     03  WS-Sv-Passport          pic x(10).
035700     03  WS-Sv-Fio               pic x(60).
035800     03  WS-Sv-Dept              pic x(06).
035900     03  WS-Sv-Phone             pic x(14).
036000     03  filler                  pic x(06).
036100*
036200 01  WS-Hst-Action-Work.
036300     03  WS-Hst-Action-Text      pic x(12).
036400     03  WS-Hst-Old-Status       pic x(08).
036500     03  filler                  pic x(04).
036600*
036700 linkage section.
036800*
036900 procedure division.
037000*
037100 AA000-Main              section.
037200***************************************************************
037300* Entry point - open everything, drive the three batch steps,
037400* close down.  This section is never reached via PERFORM, so it
037500* ends in GOBACK rather than EXIT SECTION.
037600***************************************************************
037700     perform  AA005-Open-Files       thru AA005-Exit.
037800     perform  AA010-Load-Masters     thru AA010-Exit.
037900     perform  AA020-Process-Trans    thru AA020-Exit.
038000     perform  AA060-Write-Back       thru AA060-Exit.
038100     perform  AA070-Print-Totals     thru AA070-Exit.
038200     perform  AA090-Close-Files      thru AA090-Exit.
038300     goback.
038400*
038500 AA005-Open-Files         section.
038600     open  input   ORG-FILE.
038700     open  input   ADM-FILE.
038800     open  input   LNK-FILE.
038900     open  input   PER-FILE.
039000     open  input   REC-FILE.
039100     open  input   TRX-FILE.
039200     open  output  HST-FILE.
039300     open  output  RPT-FILE.
039400     move     0 to WS-Next-Hst-Seq.
039500     accept   WS-Run-Date-Raw from date YYYYMMDD.
039600     move     WS-Run-Day   to WS-Run-Date-Disp (1:2).
039700     move     "/"          to WS-Run-Date-Disp (3:1).
039800     move     WS-Run-Month to WS-Run-Date-Disp (4:2).
039900     move     "/"          to WS-Run-Date-Disp (6:1).
040000     move     WS-Run-Year  to WS-Run-Date-Disp (7:4).
040100     perform  AA006-Write-Heading  thru AA006-Exit.
040200*
040300 AA005-Exit. exit section.
040400*
040500 AA006-Write-Heading      section.
040600     move     spaces        to BL-Print-Line.
040700     move     "RUN DATE"    to Prh-Run-Label.
040800     move     WS-Run-Date-Disp to Prh-Run-Date.
040900     move     "PAGE "       to Prh-Page-Label.
041000     move     WS-Page-No    to Prh-Page-No.
041100     move     "BLACKLIST REGISTRY PROCESSING REPORT"
041200                             to Prh-Title.
041300     write     BL-Print-Line  after advancing TOP-OF-PAGE.
041400     move      spaces       to BL-Print-Line.
041500     write     BL-Print-Line.
041600*
041700 AA006-Exit. exit section.
041800*
041900 AA010-Load-Masters       section.
042000***************************************************************
042100* Pulls ORGFILE, ADMFILE, LNKFILE, PERFILE and RECFILE into the
042200* tables above and tracks the high-water marks a new person or
042300* a new blacklist record will need next.  HSTFILE is write-only
042400* this run, per the file catalogue, so it is not loaded back.
042500***************************************************************
042600    move     0 to WS-Next-Per-Id.
042700    move     0 to WS-Next-Rec-Id.
042800    move     0 to WS-Next-Created-Seq.
042900    perform  AA011-Load-Orgs     thru AA011-Exit.
043000    perform  AA012-Load-Admins   thru AA012-Exit.
043100    perform  AA013-Load-Links    thru AA013-Exit.
043200    perform  AA014-Load-Persons  thru AA014-Exit.
043300    perform  AA015-Load-Records  thru AA015-Exit.
043400    perform  AA016-Mark-Actives  thru AA016-Exit.
043500*
043600 AA010-Exit. exit section.
043700*
043800 AA011-Load-Orgs          section.
043900    move     0 to WS-Org-Count.
044000    move     "N" to WS-Org-Eof.
044100    perform  AA011A-Read-Org thru AA011A-Exit.
044200    perform  AA011B-Store-Org thru AA011B-Exit
044300             until Org-Is-Eof.
044400*
044500 AA011-Exit. exit section.
044600*
044700 AA011A-Read-Org          section.
044800    read     ORG-FILE
044900             at end  move "Y" to WS-Org-Eof.
045000*
045100 AA011A-Exit. exit section.
045200*
045300 AA011B-Store-Org         section.
045400    add      1 to WS-Org-Count.
045500    set      WS-Org-Idx to WS-Org-Count.
045600    move     Org-Id   to WS-Org-Id (WS-Org-Idx).
045700    move     Org-Name to WS-Org-Name (WS-Org-Idx).
045800    move     Org-Salt to WS-Org-Salt (WS-Org-Idx).
045900    perform  AA011A-Read-Org thru AA011A-Exit.
046000*
046100 AA011B-Exit. exit section.
046200*
046300 AA012-Load-Admins         section.
046400    move     0 to WS-Admin-Count.
046500    move     "N" to WS-Adm-Eof.
046600    perform  AA012A-Read-Admin thru AA012A-Exit.
046700    perform  AA012B-Store-Admin thru AA012B-Exit
046800             until Adm-Is-Eof.
046900*
047000 AA012-Exit. exit section.
047100*
047200 AA012A-Read-Admin        section.
047300    read     ADM-FILE
047400             at end  move "Y" to WS-Adm-Eof.
047500*
047600 AA012A-Exit. exit section.
047700*
047800 AA012B-Store-Admin       section.
047900    add      1 to WS-Admin-Count.
048000    set      WS-Admin-Idx to WS-Admin-Count.
048100    move     Adm-Id     to WS-Admin-Id (WS-Admin-Idx).
048200    move     Adm-Ext-Id to WS-Admin-Ext-Id (WS-Admin-Idx).
048300    move     Adm-Role   to WS-Admin-Role (WS-Admin-Idx).
048400    perform  AA012A-Read-Admin thru AA012A-Exit.
048500*
048600 AA012B-Exit. exit section.
048700*
048800 AA013-Load-Links          section.
048900    move     0 to WS-Link-Count.
049000    move     "N" to WS-Lnk-Eof.
049100    perform  AA013A-Read-Link thru AA013A-Exit.
049200    perform  AA013B-Store-Link thru AA013B-Exit
049300             until Lnk-Is-Eof.
049400*
049500 AA013-Exit. exit section.
049600*
049700 AA013A-Read-Link          section.
049800    read     LNK-FILE
049900             at end  move "Y" to WS-Lnk-Eof.
050000*
050100 AA013A-Exit. exit section.
050200*
050300 AA013B-Store-Link         section.
050400    add      1 to WS-Link-Count.
050500    set      WS-Link-Idx to WS-Link-Count.
050600    move     Lnk-Adm-Id to WS-Link-Adm-Id (WS-Link-Idx).
050700    move     Lnk-Org-Id to WS-Link-Org-Id (WS-Link-Idx).
050800    perform  AA013A-Read-Link thru AA013A-Exit.
050900*
051000 AA013B-Exit. exit section.
051100*
051200 AA014-Load-Persons        section.
051300    move     0 to WS-Person-Count.
051400    move     "N" to WS-Per-Eof.
051500    perform  AA014A-Read-Person thru AA014A-Exit.
051600    perform  AA014B-Store-Person thru AA014B-Exit
051700             until Per-Is-Eof.
051800*
051900 AA014-Exit. exit section.
052000*
052100 AA014A-Read-Person        section.
052200    read     PER-FILE
052300             at end  move "Y" to WS-Per-Eof.
052400*
052500 AA014A-Exit. exit section.
052600*
052700 AA014B-Store-Person       section.
052800    add      1 to WS-Person-Count.
052900    set      WS-Per-Idx to WS-Person-Count.
053000    move     Per-Id            to WS-Per-Id (WS-Per-Idx).
053100    move     Per-Org-Id        to WS-Per-Org-Id (WS-Per-Idx).
053200    move     Per-Salt          to WS-Per-Salt (WS-Per-Idx).
053300    move     Per-Fio-Hash      to WS-Per-Fio-Hash (WS-Per-Idx).
053400    move     Per-Surname-Hash  to WS-Per-Surn-Hash (WS-Per-Idx).
053500    move     Per-Birth-Hash    to WS-Per-Birth-Hash (WS-Per-Idx).
053600    move     Per-Passport-Hash to WS-Per-Pass-Hash (WS-Per-Idx).
053700    move     Per-Dept-Hash     to WS-Per-Dept-Hash (WS-Per-Idx).
053800    move     Per-Phone-Hash    to WS-Per-Phone-Hash (WS-Per-Idx).
053900    move     Per-Phone10-Hash  to WS-Per-Phon10-Hash (WS-Per-Idx).
054000    move     "N"               to WS-Per-Has-Active (WS-Per-Idx).
054100    if       Per-Id > WS-Next-Per-Id
054200             move Per-Id to WS-Next-Per-Id
054300    end-if.
054400    perform  AA014A-Read-Person thru AA014A-Exit.
054500*
054600 AA014B-Exit. exit section.
054700*
054800 AA015-Load-Records        section.
054900    move     0 to WS-Record-Count.
055000    move     "N" to WS-Rec-Eof.
055100    perform  AA015A-Read-Record thru AA015A-Exit.
055200    perform  AA015B-Store-Record thru AA015B-Exit
055300             until Rec-Is-Eof.
055400*
055500 AA015-Exit. exit section.
055600*
055700 AA015A-Read-Record        section.
055800    read     REC-FILE
055900             at end  move "Y" to WS-Rec-Eof.
056000*
056100 AA015A-Exit. exit section.
056200*
056300 AA015B-Store-Record       section.
056400    add      1 to WS-Record-Count.
056500    set      WS-Rec-Idx to WS-Record-Count.
056600    move     Rec-Id          to WS-Rec-Id (WS-Rec-Idx).
056700    move     Rec-Person-Id   to WS-Rec-Person-Id (WS-Rec-Idx).
056800    move     Rec-Org-Id      to WS-Rec-Org-Id (WS-Rec-Idx).
056900    move     Rec-Admin-Id    to WS-Rec-Admin-Id (WS-Rec-Idx).
057000    move     Rec-Reason      to WS-Rec-Reason (WS-Rec-Idx).
057100    move     Rec-Comment     to WS-Rec-Comment (WS-Rec-Idx).
057200    move     Rec-Status      to WS-Rec-Status (WS-Rec-Idx).
057300    move     Rec-Created-Seq to WS-Rec-Created-Seq (WS-Rec-Idx).
057400    if       Rec-Id > WS-Next-Rec-Id
057500             move Rec-Id to WS-Next-Rec-Id
057600    end-if.
057700    if       Rec-Created-Seq > WS-Next-Created-Seq
057800             move Rec-Created-Seq to WS-Next-Created-Seq
057900    end-if.
058000    perform  AA015A-Read-Record thru AA015A-Exit.
058100*
058200 AA015B-Exit. exit section.
058300*
058400 AA016-Mark-Actives        section.
058500***************************************************************
058600* Flags every person who still carries at least one ACTIVE
058700* blacklist record, so AA030 can annotate ALREADY LISTED
058800* without re-scanning RECFILE for each ADD.
058900***************************************************************
059000    perform  AA016A-Mark-One-Rec thru AA016A-Exit
059100             varying WS-Rec-Idx from 1 by 1
059200             until WS-Rec-Idx > WS-Record-Count.
059300*
059400 AA016-Exit. exit section.
059500*
059600 AA016A-Mark-One-Rec       section.
059700    if       WS-Rec-Status (WS-Rec-Idx) not = "ACTIVE"
059800             go to AA016A-Exit
059900    end-if.
060000    set      WS-Per-Idx to 1.
060100    search   WS-Person-Entry
060200             at end  next sentence
060300             when    WS-Per-Id (WS-Per-Idx) =
060400                     WS-Rec-Person-Id (WS-Rec-Idx)
060500                     move "Y" to
060600                          WS-Per-Has-Active (WS-Per-Idx).
060700*
060800 AA016A-Exit. exit section.
060900*
061000 AA020-Process-Trans      section.
061100***************************************************************
061200* Reads TRXFILE once, in arrival order, and dispatches each
061300* record to its transaction handler.  One detail line is
061400* written to RPTFILE per transaction, win or lose.
061500***************************************************************
061600    move     0 to WS-Trx-No.
061700    move     "N" to WS-Trx-Eof.
061800    perform  AA020A-Read-Trans thru AA020A-Exit.
061900    perform  AA020B-One-Trans thru AA020B-Exit
062000             until Trx-Is-Eof.
062100*
062200 AA020-Exit. exit section.
062300*
062400 AA020A-Read-Trans         section.
062500    read     TRX-FILE
062600             at end  move "Y" to WS-Trx-Eof.
062700*
062800 AA020A-Exit. exit section.
062900*
063000 AA020B-One-Trans          section.
063100    add      1 to WS-Trx-No.
063200    add      1 to WS-Ct-Trx-Read.
063300    perform  AA021-Resolve-Admin  thru AA021-Exit.
063400    if       WS-Was-Rejected
063500             perform AA025-Write-Detail thru AA025-Exit
063600    else
063700             perform AA022-Dispatch thru AA022-Exit
063800    end-if.
063900    perform  AA020A-Read-Trans thru AA020A-Exit.
064000*
064100 AA020B-Exit. exit section.
064200*
064300 AA021-Resolve-Admin       section.
064400***************************************************************
064500* Looks the submitting admin up by external id.  An admin not
064600* known to ADMFILE fails every transaction with ACCESS DENIED -
064700* BL000 never guesses a role for a stranger.
064800***************************************************************
064900    move     "N" to WS-Rejected.
065000    move     spaces to WS-Outcome.
065100    move     0 to WS-Admin-Idx-Save.
065200    move     spaces to WS-Admin-Role-Save.
065300    set      WS-Admin-Idx to 1.
065400    search   WS-Admin-Entry
065500             at end
065600                move "Y" to WS-Rejected
065700                move "ACCESS DENIED"  to WS-Outcome
065800             when WS-Admin-Ext-Id (WS-Admin-Idx) = Trx-Admin-Ext
065900                move WS-Admin-Idx to WS-Admin-Idx-Save
066000                move WS-Admin-Role (WS-Admin-Idx)
066100                                   to WS-Admin-Role-Save.
066200*
066300 AA021-Exit. exit section.
066400*
066500 AA022-Dispatch            section.
066600    if       Trx-Type = "ADD"
066700             perform  AA030-Add-Trans    thru AA030-Exit
066800    else if  Trx-Type = "CHECK"
066900             perform  AA040-Check-Trans  thru AA040-Exit
067000    else if  Trx-Type = "DEACT"
067100             perform  AA050-Status-Trans thru AA050-Exit
067200    else if  Trx-Type = "REACT"
067300             perform  AA050-Status-Trans thru AA050-Exit
067400    else
067500             move     "UNKNOWN TRANSACTION TYPE" to WS-Outcome
067600             perform  AA025-Write-Detail  thru AA025-Exit
067700    end-if.
067800*
067900 AA022-Exit. exit section.
068000*
068100 AA023-Check-Org-Scope      section.
068200***************************************************************
068300* Generic scope test, reused by ADD, DEACT/REACT and CHECK's
068400* per-record filter.  An admin with no LNKFILE entries at all
068500* is unrestricted; one with entries is held to exactly those
068600* organisations.  WS-Org-Idx-Save names the org to test; the
068700* result is left in WS-Scope-Ok (Y/N).
068800***************************************************************
068900    move     "N" to WS-Scope-Ok.
069000    move     "N" to WS-Link-Has-Rows.
069100    move     WS-Admin-Id (WS-Admin-Idx-Save) to WS-Admin-Id-Hold.
069200    perform  AA023A-Test-One-Link thru AA023A-Exit
069300             varying WS-Link-Idx from 1 by 1
069400             until WS-Link-Idx > WS-Link-Count.
069500    if       WS-Link-Has-Rows not = "Y"
069600             move     "Y" to WS-Scope-Ok
069700    end-if.
069800*
069900 AA023-Exit. exit section.
070000*
070100 AA023A-Test-One-Link      section.
070200    if       WS-Link-Adm-Id (WS-Link-Idx) = WS-Admin-Id-Hold
070300             move "Y" to WS-Link-Has-Rows
070400             if WS-Link-Org-Id (WS-Link-Idx) =
070500                         WS-Org-Id (WS-Org-Idx-Save)
070600                move "Y" to WS-Scope-Ok
070700             end-if
070800    end-if.
070900*
071000 AA023A-Exit. exit section.
071100*
071200 AA025-Write-Detail         section.
071300    move     spaces to BL-Print-Line.
071400    move     WS-Trx-No     to Prd-Trx-No.
071500    move     Trx-Type      to Prd-Trx-Type.
071600    move     Trx-Admin-Ext to Prd-Admin-Ext.
071700    move     WS-Outcome    to Prd-Outcome.
071800    write    BL-Print-Line.
071900*
072000 AA025-Exit. exit section.
072100*
072200 AA030-Add-Trans            section.
072300***************************************************************
072400* ADD - add Trx-Org-Id's target person to the blacklist, or
072500* confirm one already is, always laying down a fresh RECFILE
072600* row either way.
072700***************************************************************
072800    move     0 to WS-Org-Idx-Save.
072900    set      WS-Org-Idx to 1.
073000    search   WS-Org-Entry
073100             at end
073200                move "Y" to WS-Rejected
073300                move "UNKNOWN ORGANIZATION" to WS-Outcome
073400             when WS-Org-Id (WS-Org-Idx) = Trx-Org-Id
073500                move WS-Org-Idx to WS-Org-Idx-Save.
073600    if       WS-Was-Rejected
073700             add      1 to WS-Ct-Add-Reject
073800             perform  AA025-Write-Detail thru AA025-Exit
073900             go to    AA030-Exit
074000    end-if.
074100*
074200    perform  AA023-Check-Org-Scope thru AA023-Exit.
074300    move     WS-Admin-Role-Save to BLC-Admin-Role.
074400    move     "manager"           to BLC-Role-Required.
074500    move     WS-Scope-Ok         to BLC-Org-Scope-Ok.
074600    call     "BLACCESS" using BL-Call-Area.
074700    if       BLC-Access-Result not = "Y"
074800             move     "Y" to WS-Rejected
074900             move     "ACCESS DENIED" to WS-Outcome
075000             add      1 to WS-Ct-Add-Reject
075100             perform  AA025-Write-Detail thru AA025-Exit
075200             go to    AA030-Exit
075300    end-if.
075400*
075500    perform  AA031-Validate-Add thru AA031-Exit.
075600    if       WS-Was-Rejected
075700             add      1 to WS-Ct-Add-Reject
075800             perform  AA025-Write-Detail thru AA025-Exit
075900             go to    AA030-Exit
076000    end-if.
076100*
076200    perform  AA032-Compute-Hashes  thru AA032-Exit.
076300    perform  AA033-Find-Or-Create  thru AA033-Exit.
076400    perform  AA034-Create-Record   thru AA034-Exit.
076500*
076600    add      1 to WS-Ct-Add-Accept.
076700    move     "ADDED"       to WS-Outcome.
076800    if       WS-Is-Already-Listed
076900             move "ADDED - ALREADY LISTED" to WS-Outcome
077000    end-if.
077100    perform  AA025-Write-Detail thru AA025-Exit.
077200*
077300 AA030-Exit. exit section.
077400*
077500 AA031-Validate-Add          section.
077600***************************************************************
077700* Runs every supplied field on the ADD transaction through
077800* BLVALID, in full-name/birth/passport/dept/phone/reason order,
077900* stopping on the first reject.
078000***************************************************************
078100    move     "N" to WS-Rejected.
078200*
078300    move     Trx-Surname          to WS-Full-Name (1:20).
078400    move     Trx-Name             to WS-Full-Name (21:20).
078500    move     Trx-Patronymic       to WS-Full-Name (41:20).
078600    move     WS-Full-Name         to BLC-Raw-Value.
078700    move     "FI"                 to BLC-Field-Code.
078800    call     "BLVALID" using BL-Call-Area.
078900    if       BLC-Return-Code not = "00"
079000             move "Y" to WS-Rejected
079100             move "REJECT - FULL NAME" to WS-Outcome
079200             go to AA031-Exit
079300    end-if.
079400    move     BLC-Norm-Value (1:60) to WS-Full-Name.
079500*
079600    move     Trx-Birthdate        to BLC-Raw-Value.
079700    move     "BD"                 to BLC-Field-Code.
079800    call     "BLVALID" using BL-Call-Area.
079900    if       BLC-Return-Code not = "00"
080000             move "Y" to WS-Rejected
080100             move "REJECT - BIRTH DATE" to WS-Outcome
080200             go to AA031-Exit
080300    end-if.
080400    move     BLC-Norm-Value (1:10) to WS-Norm-Birth.
080500*
080600    move     Trx-Passport         to BLC-Raw-Value.
080700    move     "PS"                 to BLC-Field-Code.
080800    call     "BLVALID" using BL-Call-Area.
080900    if       BLC-Return-Code not = "00"
081000             move "Y" to WS-Rejected
081100             move "REJECT - PASSPORT" to WS-Outcome
081200             go to AA031-Exit
081300    end-if.
081400*
081500    move     Trx-Dept-Code        to BLC-Raw-Value.
081600    move     "DC"                 to BLC-Field-Code.
081700    call     "BLVALID" using BL-Call-Area.
081800    if       BLC-Return-Code not = "00"
081900             move "Y" to WS-Rejected
082000             move "REJECT - DEPT CODE" to WS-Outcome
082100             go to AA031-Exit
082200    end-if.
082300*
082400    move     Trx-Phone            to BLC-Raw-Value.
082500    move     "PH"                 to BLC-Field-Code.
082600    call     "BLVALID" using BL-Call-Area.
082700    if       BLC-Return-Code not = "00"
082800             move "Y" to WS-Rejected
082900             move "REJECT - PHONE" to WS-Outcome
083000             go to AA031-Exit
083100    end-if.
083200*
083300    move     Trx-Reason           to BLC-Raw-Value.
083400    move     "RE"                 to BLC-Field-Code.
083500    call     "BLVALID" using BL-Call-Area.
083600    if       BLC-Return-Code not = "00"
083700             move "Y" to WS-Rejected
083800             move "REJECT - REASON" to WS-Outcome
083900    end-if.
084000*
084100 AA031-Exit. exit section.
084200*
084300 AA032-Compute-Hashes         section.
084400***************************************************************
084500* Computes all seven digests with the target org's salt, for use
084600* by the same-organisation fallback search and the new-person
084700* record if one gets built.  FI, SU, PS, DC and PH are hashed
084800* raw - BLHASH does its own normalisation - but BD is hashed
084900* from BLVALID's already-ISO value, since BLHASH copies a BD
085000* value through verbatim.  The cross-organisation search run by
085100* AA033A re-hashes the passport/dept/birth trio under each
085200* candidate organisation's own salt in turn - it cannot reuse
085300* these target-org digests.
085400***************************************************************
085500    move     WS-Org-Salt (WS-Org-Idx-Save) to BLC-Hash-Salt.
085600*
085700    move     WS-Full-Name         to BLC-Norm-Value.
085800    move     "FI"                 to BLC-Field-Code.
085900    call     "BLHASH" using BL-Call-Area.
086000    move     BLC-Hash-Digest      to WS-Hash-Fio.
086100*
086200    move     Trx-Surname          to BLC-Norm-Value.
086300    move     "SU"                 to BLC-Field-Code.
086400    call     "BLHASH" using BL-Call-Area.
086500    move     BLC-Hash-Digest      to WS-Hash-Surname.
086600*
086700    move     WS-Norm-Birth        to BLC-Norm-Value.
086800    move     "BD"                 to BLC-Field-Code.
086900    call     "BLHASH" using BL-Call-Area.
087000    move     BLC-Hash-Digest      to WS-Hash-Birth.
087100*
087200    move     Trx-Passport         to BLC-Norm-Value.
087300    move     "PS"                 to BLC-Field-Code.
087400    call     "BLHASH" using BL-Call-Area.
087500    move     BLC-Hash-Digest      to WS-Hash-Passport.
087600*
087700    move     Trx-Dept-Code        to BLC-Norm-Value.
087800    move     "DC"                 to BLC-Field-Code.
087900    call     "BLHASH" using BL-Call-Area.
088000    move     BLC-Hash-Digest      to WS-Hash-Dept.
088100*
088200    move     Trx-Phone            to BLC-Norm-Value.
088300    move     "PH"                 to BLC-Field-Code.
088400    call     "BLHASH" using BL-Call-Area.
088500    move     BLC-Hash-Digest      to WS-Hash-Phone.
088600*
088700    move     Trx-Phone            to BLC-Norm-Value.
088800    move     "P1"                 to BLC-Field-Code.
088900    call     "BLHASH" using BL-Call-Area.
089000    move     BLC-Hash-Digest      to WS-Hash-Phone10.
089100*
089200 AA032-Exit. exit section.
089300*
089400 AA033-Find-Or-Create         section.
089500***************************************************************
089600* Cross-organisation search first - every organisation in key
089700* order, its own salt, passport hash confirmed by dept-code or
089800* birth hash, first confirmed match wins - then a same-
089900* organisation fallback (full-name, birth and passport all
090000* matching under the target org's salt), then a brand new
090100* person.
090200***************************************************************
090300    move     "N" to WS-Person-Found.
090400    perform  AA033A-Try-Cross-Org thru AA033A-Exit
090500             varying WS-Org-Idx from 1 by 1
090600             until WS-Org-Idx > WS-Org-Count
090700                or WS-Person-Found = "Y".
090800*
090900    if       not WS-Person-Was-Found
091000             perform  AA033B-Try-Same-Org thru AA033B-Exit
091100                      varying WS-Per-Idx from 1 by 1
091200                      until WS-Per-Idx > WS-Person-Count
091300    end-if.
091400*
091500    move     "N" to WS-Already-Listed.
091600    if       WS-Person-Was-Found
091700             if       Per-Has-Active-Rec (WS-Found-Per-Idx)
091800                      move "Y" to WS-Already-Listed
091900             end-if
092000    else
092100             add      1 to WS-Next-Per-Id
092200             add      1 to WS-Person-Count
092300             set      WS-Per-Idx to WS-Person-Count
092400             move     WS-Next-Per-Id       to WS-Per-Id (WS-Per-Idx)
092500             move     Trx-Org-Id           to WS-Per-Org-Id (WS-Per-Idx)
092600             move     WS-Org-Salt (WS-Org-Idx-Save)
092700                                            to WS-Per-Salt (WS-Per-Idx)
092800             move     WS-Hash-Fio          to WS-Per-Fio-Hash (WS-Per-Idx)
092900             move     WS-Hash-Surname
093000                                       to WS-Per-Surn-Hash (WS-Per-Idx)
093100             move     WS-Hash-Birth    to WS-Per-Birth-Hash (WS-Per-Idx)
093200             move     WS-Hash-Phone10
093300                                       to WS-Per-Phon10-Hash (WS-Per-Idx)
093400             move     WS-Hash-Phone    to WS-Per-Phone-Hash (WS-Per-Idx)
093500             move     WS-Per-Idx           to WS-Found-Per-Idx
093600             add      1 to WS-Ct-Person-New
093700    end-if.
093800    if       WS-Person-Was-Found
093900             add      1 to WS-Ct-Person-Matched
094000    end-if.
094100*
094200 AA033-Exit. exit section.
094300*
094400 AA033A-Try-Cross-Org      section.
094500***************************************************************
094600* One candidate organisation: re-hash the passport, dept-code
094700* and birth-date under THIS organisation's own salt (a person's
094800* digests only ever match under the salt their own org used to
094900* build them), then scan that organisation's persons for the
095000* passport hash, confirmed by dept-code or birth hash.
095100***************************************************************
095200    move     WS-Org-Salt (WS-Org-Idx) to BLC-Hash-Salt.
095300    move     Trx-Passport         to BLC-Norm-Value.
095400    move     "PS"                 to BLC-Field-Code.
095500    call     "BLHASH" using BL-Call-Area.
095600    move     BLC-Hash-Digest      to WS-Cross-Hash-Passport.
095700    move     Trx-Dept-Code        to BLC-Norm-Value.
095800    move     "DC"                 to BLC-Field-Code.
095900    call     "BLHASH" using BL-Call-Area.
096000    move     BLC-Hash-Digest      to WS-Cross-Hash-Dept.
096100    move     WS-Norm-Birth        to BLC-Norm-Value.
096200    move     "BD"                 to BLC-Field-Code.
096300    call     "BLHASH" using BL-Call-Area.
096400    move     BLC-Hash-Digest      to WS-Cross-Hash-Birth.
096500    perform  AA033A1-Scan-One-Org thru AA033A1-Exit
096600             varying WS-Per-Idx from 1 by 1
096700             until WS-Per-Idx > WS-Person-Count
096800                or WS-Person-Found = "Y".
096900*
097000 AA033A-Exit. exit section.
097100*
097200 AA033A1-Scan-One-Org     section.
097300    if       WS-Per-Org-Id (WS-Per-Idx) = WS-Org-Id (WS-Org-Idx)
097400       and    WS-Per-Pass-Hash (WS-Per-Idx) = WS-Cross-Hash-Passport
097500       and   (WS-Per-Dept-Hash (WS-Per-Idx) = WS-Cross-Hash-Dept
097600        or     WS-Per-Birth-Hash (WS-Per-Idx) = WS-Cross-Hash-Birth)
097700             move "Y" to WS-Person-Found
097800             move WS-Per-Idx to WS-Found-Per-Idx
097900    end-if.
098000*
098100 AA033A1-Exit. exit section.
098200*
098300 AA033B-Try-Same-Org       section.
098400    if       WS-Per-Org-Id (WS-Per-Idx) =
098500             Trx-Org-Id
098600       and    WS-Per-Fio-Hash (WS-Per-Idx) =
098700              WS-Hash-Fio
098800       and    WS-Per-Birth-Hash (WS-Per-Idx) =
098900              WS-Hash-Birth
099000       and    WS-Per-Pass-Hash (WS-Per-Idx) =
099100              WS-Hash-Passport
099200              move "Y" to WS-Person-Found
099300              move WS-Per-Idx to WS-Found-Per-Idx
099400    end-if.
099500*
099600 AA033B-Exit. exit section.
099700*
099800 AA034-Create-Record          section.
099900    add      1 to WS-Next-Rec-Id.
100000    add      1 to WS-Next-Created-Seq.
100100    add      1 to WS-Record-Count.
100200    set      WS-Rec-Idx to WS-Record-Count.
100300    move     WS-Next-Rec-Id  to WS-Rec-Id (WS-Rec-Idx).
100400    move     WS-Per-Id (WS-Found-Per-Idx)
100500                             to WS-Rec-Person-Id (WS-Rec-Idx).
100600    move     Trx-Org-Id      to WS-Rec-Org-Id (WS-Rec-Idx).
100700    move     WS-Admin-Id (WS-Admin-Idx-Save)
100800                             to WS-Rec-Admin-Id (WS-Rec-Idx).
100900    move     Trx-Reason      to WS-Rec-Reason (WS-Rec-Idx).
101000    move     Trx-Comment     to WS-Rec-Comment (WS-Rec-Idx).
101100    move     "ACTIVE"        to WS-Rec-Status (WS-Rec-Idx).
101200    move     WS-Next-Created-Seq
101300                             to WS-Rec-Created-Seq (WS-Rec-Idx).
101400    move     "Y"             to WS-Per-Has-Active (WS-Found-Per-Idx).
101500    move     "ADDED"         to WS-Hst-Action-Text.
101600    move     spaces          to WS-Hst-Old-Status.
101700    perform  AA035-Write-History thru AA035-Exit.
101800*
101900 AA034-Exit. exit section.
102000*
102100 AA035-Write-History          section.
102200    add      1 to WS-Next-Hst-Seq.
102300    move     spaces        to BL-History-Record.
102400    move     WS-Next-Hst-Seq to Hst-Seq.
102500    move     WS-Rec-Id (WS-Rec-Idx) to Hst-Record-Id.
102600    move     WS-Hst-Action-Text   to Hst-Action.
102700    move     WS-Admin-Id (WS-Admin-Idx-Save) to Hst-Admin-Id.
102800    move     WS-Hst-Old-Status    to Hst-Old-Status.
102900    move     WS-Rec-Status (WS-Rec-Idx) to Hst-New-Status.
103000    move     Trx-Comment          to Hst-Comment.
103100    write    BL-History-Record.
103200*
103300 AA035-Exit. exit section.
103400*
103500 AA040-Check-Trans            section.
103600***************************************************************
103700* CHECK requires manager, same as ADD/DEACT/REACT - the role
103800* check is org-scope-blind, since organization scoping only
103900* filters which of a hit person's records AA045 goes on to
104000* list.  Once past that gate, classify the five free-text
104100* fields via BLPARSE, then hash every supplied identifier under
104200* every salt in turn and score each candidate person's
104300* matched-set.
104400***************************************************************
104500    move     WS-Admin-Role-Save to BLC-Admin-Role.
104600    move     "manager"           to BLC-Role-Required.
104700    move     "Y"                 to BLC-Org-Scope-Ok.
104800    call     "BLACCESS" using BL-Call-Area.
104900    if       BLC-Access-Result not = "Y"
105000             move     "Y" to WS-Rejected
105100             move     "ACCESS DENIED" to WS-Outcome
105200             perform  AA025-Write-Detail thru AA025-Exit
105300             go to    AA040-Exit
105400    end-if.
105500*
105600    move     0 to WS-Hit-Count.
105700    move     "N" to WS-Chk-Real-Hit.
105800    add      1 to WS-Ct-Check-Run.
105900    move     0 to WS-Idn-Count.
106000    move     Trx-Surname    to BLC-Parse-Line-N (1).
106100    move     Trx-Name       to BLC-Parse-Line-N (2).
106200    move     Trx-Patronymic to BLC-Parse-Line-N (3).
106300    move     Trx-Birthdate  to BLC-Parse-Line-N (4).
106400    move     Trx-Passport   to BLC-Parse-Line-N (5).
106500    call     "BLPARSE" using BL-Call-Area.
106600    move     BLC-Parse-Birth    to WS-Sv-Birth.
106700    move     BLC-Parse-Passport to WS-Sv-Passport.
106800    move     BLC-Parse-Fio      to WS-Sv-Fio.
106900*
107000    move     Trx-Dept-Code  to BLC-Parse-Line-N (1).
107100    move     Trx-Phone      to BLC-Parse-Line-N (2).
107200    move     spaces         to BLC-Parse-Line-N (3).
107300    move     spaces         to BLC-Parse-Line-N (4).
107400    move     spaces         to BLC-Parse-Line-N (5).
107500    call     "BLPARSE" using BL-Call-Area.
107600    move     BLC-Parse-Dept-Code to WS-Sv-Dept.
107700    move     BLC-Parse-Phone     to WS-Sv-Phone.
107800    if       WS-Sv-Birth not = spaces
107900             move WS-Sv-Birth to BLC-Parse-Birth
108000    end-if.
108100    if       WS-Sv-Passport not = spaces
108200             move WS-Sv-Passport to BLC-Parse-Passport
108300    end-if.
108400    if       WS-Sv-Fio not = spaces
108500             move WS-Sv-Fio to BLC-Parse-Fio
108600    end-if.
108700*
108800    if       BLC-Parse-Passport not = spaces
108900             add 1 to WS-Idn-Count
109000    end-if.
109100    if       BLC-Parse-Birth not = spaces
109200             add 1 to WS-Idn-Count
109300    end-if.
109400    if       WS-Sv-Dept not = spaces
109500             add 1 to WS-Idn-Count
109600    end-if.
109700    if       WS-Sv-Phone not = spaces
109800             add 1 to WS-Idn-Count
109900    end-if.
110000    if       BLC-Parse-Fio not = spaces
110100             add 1 to WS-Idn-Count
110200    end-if.
110300*
110400    if       WS-Idn-Count < 2
110500             move     "Y" to WS-Rejected
110600             move     "INSUFFICIENT DATA" to WS-Outcome
110700             perform  AA025-Write-Detail thru AA025-Exit
110800             go to    AA040-Exit
110900    end-if.
111000*
111100    move     "N" to WS-Rejected.
111200    perform  AA041-Score-Org thru AA041-Exit
111300             varying WS-Org-Idx from 1 by 1
111400             until WS-Org-Idx > WS-Org-Count.
111500*
111600    perform  AA040A-Score-One-Hit thru AA040A-Exit
111700             varying WS-Hit-Idx from 1 by 1
111800             until WS-Hit-Idx > WS-Hit-Count.
111900*
112000    if       WS-Chk-Got-Real-Hit
112100             move     "MATCH FOUND" to WS-Outcome
112200    else
112300             add      1 to WS-Ct-Check-Miss
112400             move     "NO MATCH" to WS-Outcome
112500    end-if.
112600    perform  AA025-Write-Detail thru AA025-Exit.
112700*
112800 AA040-Exit. exit section.
112900*
113000 AA040A-Score-One-Hit          section.
113100***************************************************************
113200* One hit-table candidate: promoted to a real hit only when its
113300* matched-field set reaches the 2-member threshold - a single
113400* matched field (passport alone, say) never counts, and never
113500* gets listed.
113600***************************************************************
113700    set      WS-Per-Idx to WS-Hit-Per-Idx (WS-Hit-Idx).
113800    perform  AA044-Count-Matches thru AA044-Exit.
113900    if       WS-Chk-Matched-Count >= 2
114000             add 1 to WS-Ct-Check-Hit
114100             move "Y" to WS-Chk-Real-Hit
114200             perform AA045-List-Records thru AA045-Exit
114300    end-if.
114400*
114500 AA040A-Exit. exit section.
114600*
114700 AA041-Score-Org               section.
114800***************************************************************
114900* One organisation's salt: hash every supplied identifier under
115000* it, then scan every person of any org for a hit candidate
115100* (passport-led if a passport was supplied, else name-led), and
115200* fold the resulting Y/N flags into the shared hit table.
115300***************************************************************
115400    move     WS-Org-Salt (WS-Org-Idx) to BLC-Hash-Salt.
115500    move     "N" to WS-Chk-Have-Passport.
115600    move     "N" to WS-Chk-Have-Fio.
115700    move     spaces to WS-Chk-Hash-Surname.
115800    move     spaces to WS-Chk-Hash-Birth.
115900    move     spaces to WS-Chk-Hash-Passport.
116000    move     spaces to WS-Chk-Hash-Dept.
116100    move     spaces to WS-Chk-Hash-Phone.
116200*
116300    if       BLC-Parse-Passport not = spaces
116400             move BLC-Parse-Passport to BLC-Norm-Value
116500             move "PS"               to BLC-Field-Code
116600             call "BLHASH" using BL-Call-Area
116700             move BLC-Hash-Digest    to WS-Chk-Hash-Passport
116800             move "Y"                to WS-Chk-Have-Passport
116900    end-if.
117000    if       BLC-Parse-Fio not = spaces
117100             move BLC-Parse-Fio      to BLC-Norm-Value
117200             move "FI"               to BLC-Field-Code
117300             call "BLHASH" using BL-Call-Area
117400             move BLC-Hash-Digest    to WS-Chk-Hash-Surname
117500             move "Y"                to WS-Chk-Have-Fio
117600    end-if.
117700    if       BLC-Parse-Birth not = spaces
117800             move BLC-Parse-Birth    to BLC-Norm-Value
117900             move "BD"               to BLC-Field-Code
118000             call "BLHASH" using BL-Call-Area
118100             move BLC-Hash-Digest    to WS-Chk-Hash-Birth
118200    end-if.
118300    if       WS-Sv-Dept not = spaces
118400             move WS-Sv-Dept          to BLC-Norm-Value
118500             move "DC"                to BLC-Field-Code
118600             call "BLHASH" using BL-Call-Area
118700             move BLC-Hash-Digest     to WS-Chk-Hash-Dept
118800    end-if.
118900    if       WS-Sv-Phone not = spaces
119000             move WS-Sv-Phone        to BLC-Norm-Value
119100             move "PH"               to BLC-Field-Code
119200             call "BLHASH" using BL-Call-Area
119300             move BLC-Hash-Digest    to WS-Chk-Hash-Phone
119400    end-if.
119500*
119600    perform  AA042-Score-Person thru AA042-Exit
119700             varying WS-Per-Idx from 1 by 1
119800             until WS-Per-Idx > WS-Person-Count.
119900*
120000 AA041-Exit. exit section.
120100*
120200 AA042-Score-Person             section.
120300    move     "N" to WS-Candidate-Hit.
120400    if       WS-Chk-Have-Passport = "Y"
120500             if       WS-Per-Pass-Hash (WS-Per-Idx) =
120600                       WS-Chk-Hash-Passport
120700                      move "Y" to WS-Candidate-Hit
120800             end-if
120900    else
121000       if    WS-Chk-Have-Fio = "Y"
121100             if       WS-Per-Fio-Hash (WS-Per-Idx) =
121200                       WS-Chk-Hash-Surname
121300                      move "Y" to WS-Candidate-Hit
121400             end-if
121500       end-if
121600    end-if.
121700    if       WS-Candidate-Hit = "Y"
121800             perform  AA043-Record-Hit thru AA043-Exit
121900    end-if.
122000*
122100 AA042-Exit. exit section.
122200*
122300 AA043-Record-Hit                section.
122400***************************************************************
122500* Adds this person to the shared hit table if not there
122600* already, ORing in whatever match flags a re-encounter adds -
122700* the larger matched-set always wins, never the smaller.
122800***************************************************************
122900    move     0 to WS-Found-Hit-Idx.
123000    perform  AA043A-Test-One-Hit thru AA043A-Exit
123100             varying WS-Hit-Idx from 1 by 1
123200             until WS-Hit-Idx > WS-Hit-Count.
123300    if       WS-Found-Hit-Idx = 0
123400             add      1 to WS-Hit-Count
123500             set      WS-Hit-Idx to WS-Hit-Count
123600             move     WS-Per-Idx to WS-Hit-Per-Idx (WS-Hit-Idx)
123700             move     "N" to WS-Hit-Mtc-Fio (WS-Hit-Idx)
123800             move     "N" to WS-Hit-Mtc-Birth (WS-Hit-Idx)
123900             move     "N" to WS-Hit-Mtc-Pass (WS-Hit-Idx)
124000             move     "N" to WS-Hit-Mtc-Dept (WS-Hit-Idx)
124100             move     "N" to WS-Hit-Mtc-Phone (WS-Hit-Idx)
124200    else
124300             set      WS-Hit-Idx to WS-Found-Hit-Idx
124400    end-if.
124500*
124600    if       WS-Chk-Have-Passport = "Y"
124700             move     "Y" to WS-Hit-Mtc-Pass (WS-Hit-Idx)
124800    end-if.
124900    if       WS-Chk-Have-Fio = "Y"
125000             move     "Y" to WS-Hit-Mtc-Fio (WS-Hit-Idx)
125100    end-if.
125200    if       WS-Per-Birth-Hash (WS-Per-Idx) = WS-Chk-Hash-Birth
125300       and   WS-Chk-Hash-Birth not = spaces
125400             move     "Y" to WS-Hit-Mtc-Birth (WS-Hit-Idx)
125500    end-if.
125600    if       WS-Per-Dept-Hash (WS-Per-Idx) = WS-Chk-Hash-Dept
125700       and   WS-Chk-Hash-Dept not = spaces
125800             move     "Y" to WS-Hit-Mtc-Dept (WS-Hit-Idx)
125900    end-if.
126000    if       WS-Per-Phone-Hash (WS-Per-Idx) = WS-Chk-Hash-Phone
126100       and   WS-Chk-Hash-Phone not = spaces
126200             move     "Y" to WS-Hit-Mtc-Phone (WS-Hit-Idx)
126300    end-if.
126400*
126500 AA043-Exit. exit section.
126600*
126700 AA043A-Test-One-Hit              section.
126800    if       WS-Hit-Per-Idx (WS-Hit-Idx) = WS-Per-Idx
126900             move WS-Hit-Idx to WS-Found-Hit-Idx
127000    end-if.
127100*
127200 AA043A-Exit. exit section.
127300*
127400 AA044-Count-Matches              section.
127500    move     0 to WS-Chk-Matched-Count.
127600    move     spaces to WS-Chk-Matched-Text.
127700    if       WS-Hit-Mtc-Fio (WS-Hit-Idx) = "Y"
127800             add 1 to WS-Chk-Matched-Count
127900             string "FIO "   delimited by size
128000                    into WS-Chk-Matched-Text
128100    end-if.
128200    if       WS-Hit-Mtc-Birth (WS-Hit-Idx) = "Y"
128300             add 1 to WS-Chk-Matched-Count
128400             string WS-Chk-Matched-Text delimited by space
128500                    "BIRTHDATE " delimited by size
128600                    into WS-Chk-Matched-Text
128700    end-if.
128800    if       WS-Hit-Mtc-Pass (WS-Hit-Idx) = "Y"
128900             add 1 to WS-Chk-Matched-Count
129000             string WS-Chk-Matched-Text delimited by space
129100                    "PASSPORT " delimited by size
129200                    into WS-Chk-Matched-Text
129300    end-if.
129400    if       WS-Hit-Mtc-Dept (WS-Hit-Idx) = "Y"
129500             add 1 to WS-Chk-Matched-Count
129600             string WS-Chk-Matched-Text delimited by space
129700                    "DEPTCODE " delimited by size
129800                    into WS-Chk-Matched-Text
129900    end-if.
130000    if       WS-Hit-Mtc-Phone (WS-Hit-Idx) = "Y"
130100             add 1 to WS-Chk-Matched-Count
130200             string WS-Chk-Matched-Text delimited by space
130300                    "PHONE " delimited by size
130400                    into WS-Chk-Matched-Text
130500    end-if.
130600*
130700 AA044-Exit. exit section.
130800*
130900 AA045-List-Records                section.
131000***************************************************************
131100* Lists every blacklist record of a hit person, oldest first by
131200* Rec-Created-Seq, filtered by organisation scope when the
131300* requesting admin carries LNKFILE entries.
131400***************************************************************
131500    move     WS-Per-Id (WS-Per-Idx) to WS-Scan-Per-Id.
131600    perform  AA045A-List-One-Rec thru AA045A-Exit
131700             varying WS-Rec-Idx from 1 by 1
131800             until WS-Rec-Idx > WS-Record-Count.
131900*
132000 AA045-Exit. exit section.
132100*
132200 AA045A-List-One-Rec               section.
132300    if       WS-Rec-Person-Id (WS-Rec-Idx) = WS-Scan-Per-Id
132400             move WS-Rec-Org-Id (WS-Rec-Idx)
132500                                 to WS-Scan-Org-Id
132600             perform AA046-Scope-For-Org thru AA046-Exit
132700             if      WS-Scope-Ok = "Y"
132800                     perform AA047-Write-Sub-Line
132900                             thru AA047-Exit
133000             end-if
133100    end-if.
133200*
133300 AA045A-Exit. exit section.
133400*
133500 AA046-Scope-For-Org                section.
133600    set      WS-Org-Idx to 1.
133700    search   WS-Org-Entry
133800             at end next sentence
133900             when WS-Org-Id (WS-Org-Idx) = WS-Scan-Org-Id
134000                  move WS-Org-Idx to WS-Org-Idx-Save.
134100    perform  AA023-Check-Org-Scope thru AA023-Exit.
134200*
134300 AA046-Exit. exit section.
134400*
134500 AA047-Write-Sub-Line                section.
134600    move     spaces to BL-Print-Line.
134700    set      WS-Org-Idx to WS-Org-Idx-Save.
134800    move     WS-Org-Name (WS-Org-Idx) to Prs-Org-Name.
134900    move     WS-Rec-Status (WS-Rec-Idx) to Prs-Status.
135000    move     WS-Rec-Reason (WS-Rec-Idx) to Prs-Reason.
135100    move     WS-Chk-Matched-Text         to Prs-Matched.
135200    write    BL-Print-Line.
135300*
135400 AA047-Exit. exit section.
135500*
135600 AA050-Status-Trans                  section.
135700***************************************************************
135800* DEACT/REACT - locates the target record by Trx-Record-Id,
135900* checks role and org scope, then overwrites status.
136000***************************************************************
136100    move     0 to WS-Rec-Idx-Save.
136200    set      WS-Rec-Idx to 1.
136300    search   WS-Record-Entry
136400             at end
136500                move "Y" to WS-Rejected
136600                move "UNKNOWN RECORD" to WS-Outcome
136700             when WS-Rec-Id (WS-Rec-Idx) = Trx-Record-Id
136800                move WS-Rec-Idx to WS-Rec-Idx-Save.
136900    if       WS-Was-Rejected
137000             perform  AA025-Write-Detail thru AA025-Exit
137100             go to    AA050-Exit
137200    end-if.
137300*
137400    move     WS-Rec-Org-Id (WS-Rec-Idx-Save) to WS-Org-Idx-Save.
137500    perform  AA023-Check-Org-Scope thru AA023-Exit.
137600    move     WS-Admin-Role-Save to BLC-Admin-Role.
137700    move     "manager"           to BLC-Role-Required.
137800    move     WS-Scope-Ok         to BLC-Org-Scope-Ok.
137900    call     "BLACCESS" using BL-Call-Area.
138000    if       BLC-Access-Result not = "Y"
138100             move     "Y" to WS-Rejected
138200             move     "ACCESS DENIED" to WS-Outcome
138300             perform  AA025-Write-Detail thru AA025-Exit
138400             go to    AA050-Exit
138500    end-if.
138600*
138700    set      WS-Rec-Idx to WS-Rec-Idx-Save.
138800    move     WS-Rec-Status (WS-Rec-Idx) to WS-Hst-Old-Status.
138900    if       Trx-Type = "DEACT"
139000             move "INACTIVE" to WS-Rec-Status (WS-Rec-Idx)
139100             move "DEACTIVATED" to WS-Hst-Action-Text
139200             move "DEACTIVATED" to WS-Outcome
139300             add 1 to WS-Ct-Deactivated
139400    else
139500             move "ACTIVE" to WS-Rec-Status (WS-Rec-Idx)
139600             move "REACTIVATED" to WS-Hst-Action-Text
139700             move "REACTIVATED" to WS-Outcome
139800             add 1 to WS-Ct-Reactivated
139900    end-if.
140000    perform  AA035-Write-History thru AA035-Exit.
140100    perform  AA025-Write-Detail thru AA025-Exit.
140200*
140300 AA050-Exit. exit section.
140400*
140500 AA060-Write-Back           section.
140600***************************************************************
140700* Rewrites PERFILE and RECFILE from the in-memory tables - every
140800* row, new or old, since this shop treats both as snapshot
140900* files, not incremental ones.
141000***************************************************************
141100    close    PER-FILE.
141200    open     output PER-FILE.
141300    perform  AA060A-Write-One-Per thru AA060A-Exit
141400             varying WS-Per-Idx from 1 by 1
141500             until WS-Per-Idx > WS-Person-Count.
141600    close    PER-FILE.
141700*
141800    close    REC-FILE.
141900    open     output REC-FILE.
142000    perform  AA060B-Write-One-Rec thru AA060B-Exit
142100             varying WS-Rec-Idx from 1 by 1
142200             until WS-Rec-Idx > WS-Record-Count.
142300    close    REC-FILE.
142400*
142500 AA060-Exit. exit section.
142600*
142700 AA060A-Write-One-Per      section.
142800    move     spaces to BL-Person-Record.
142900    move     WS-Per-Id (WS-Per-Idx)         to Per-Id.
143000    move     WS-Per-Org-Id (WS-Per-Idx)     to Per-Org-Id.
143100    move     WS-Per-Salt (WS-Per-Idx)       to Per-Salt.
143200    move     WS-Per-Fio-Hash (WS-Per-Idx)   to Per-Fio-Hash.
143300    move     WS-Per-Surn-Hash (WS-Per-Idx)
143400                                  to Per-Surname-Hash.
143500    move     WS-Per-Birth-Hash (WS-Per-Idx) to Per-Birth-Hash.
143600    move     WS-Per-Pass-Hash (WS-Per-Idx)
143700                                  to Per-Passport-Hash.
143800    move     WS-Per-Dept-Hash (WS-Per-Idx)  to Per-Dept-Hash.
143900    move     WS-Per-Phone-Hash (WS-Per-Idx) to Per-Phone-Hash.
144000    move     WS-Per-Phon10-Hash (WS-Per-Idx)
144100                                  to Per-Phone10-Hash.
144200    write    BL-Person-Record.
144300*
144400 AA060A-Exit. exit section.
144500*
144600 AA060B-Write-One-Rec      section.
144700    move     spaces to BL-Blacklist-Record.
144800    move     WS-Rec-Id (WS-Rec-Idx)          to Rec-Id.
144900    move     WS-Rec-Person-Id (WS-Rec-Idx)   to Rec-Person-Id.
145000    move     WS-Rec-Org-Id (WS-Rec-Idx)      to Rec-Org-Id.
145100    move     WS-Rec-Admin-Id (WS-Rec-Idx)    to Rec-Admin-Id.
145200    move     WS-Rec-Reason (WS-Rec-Idx)      to Rec-Reason.
145300    move     WS-Rec-Comment (WS-Rec-Idx)     to Rec-Comment.
145400    move     WS-Rec-Status (WS-Rec-Idx)      to Rec-Status.
145500    move     WS-Rec-Created-Seq (WS-Rec-Idx)
145600                                  to Rec-Created-Seq.
145700    write    BL-Blacklist-Record.
145800*
145900 AA060B-Exit. exit section.
146000*
146100 AA070-Print-Totals          section.
146200***************************************************************
146300* Ten control totals, in the order the processing report's
146400* totals block names them.  Validation rejects on an ADD are
146500* folded into ADDS REJECTED, not broken out as an eleventh line -
146600* the report layout has no slot for them.
146700***************************************************************
146800    move     spaces to BL-Print-Line.
146900    move     "TRANSACTIONS READ"          to Prt-Label.
147000    move     WS-Ct-Trx-Read               to Prt-Value.
147100    write    BL-Print-Line.
147200    move     spaces to BL-Print-Line.
147300    move     "ADDS ACCEPTED"              to Prt-Label.
147400    move     WS-Ct-Add-Accept             to Prt-Value.
147500    write    BL-Print-Line.
147600    move     spaces to BL-Print-Line.
147700    move     "ADDS REJECTED"              to Prt-Label.
147800    move     WS-Ct-Add-Reject             to Prt-Value.
147900    write    BL-Print-Line.
148000    move     spaces to BL-Print-Line.
148100    move     "PERSONS CREATED"            to Prt-Label.
148200    move     WS-Ct-Person-New             to Prt-Value.
148300    write    BL-Print-Line.
148400    move     spaces to BL-Print-Line.
148500    move     "EXISTING PERSONS MATCHED"   to Prt-Label.
148600    move     WS-Ct-Person-Matched         to Prt-Value.
148700    write    BL-Print-Line.
148800    move     spaces to BL-Print-Line.
148900    move     "CHECKS RUN"                 to Prt-Label.
149000    move     WS-Ct-Check-Run              to Prt-Value.
149100    write    BL-Print-Line.
149200    move     spaces to BL-Print-Line.
149300    move     "CHECK HITS"                 to Prt-Label.
149400    move     WS-Ct-Check-Hit              to Prt-Value.
149500    write    BL-Print-Line.
149600    move     spaces to BL-Print-Line.
149700    move     "CHECK MISSES"               to Prt-Label.
149800    move     WS-Ct-Check-Miss             to Prt-Value.
149900    write    BL-Print-Line.
150000    move     spaces to BL-Print-Line.
150100    move     "DEACTIVATIONS"              to Prt-Label.
150200    move     WS-Ct-Deactivated            to Prt-Value.
150300    write    BL-Print-Line.
150400    move     spaces to BL-Print-Line.
150500    move     "REACTIVATIONS"              to Prt-Label.
150600    move     WS-Ct-Reactivated            to Prt-Value.
150700    write    BL-Print-Line.
150800*
150900 AA070-Exit. exit section.
151000*
151100 AA090-Close-Files        section.
151200     close  ORG-FILE.
151300     close  ADM-FILE.
151400     close  LNK-FILE.
151500     close  PER-FILE.
151600     close  REC-FILE.
151700     close  TRX-FILE.
151800     close  HST-FILE.
151900     close  RPT-FILE.
152000*
152100 AA090-Exit. exit section.
