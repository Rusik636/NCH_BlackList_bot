000100*****************************************************
000200*                                                   *
000300*   Record Definition For The Anonymised Person      *
000400*        Master (PERFILE)                             *
000500*     Uses Per-Id as key                             *
000600*****************************************************
000700*  File size 488 bytes.
000800*
000900* No clear-text personal data is held on this file - only
001000* the one-way salted+peppered digests produced by BLHASH.
001100* PER-SALT is a copy of the owning organisation's salt as
001200* at the moment this person was first created, so a later
001300* change to ORG-SALT does not strand the existing digests.
001400*
001500* 12/11/25 vbc - Created.
001600* 19/11/25 vbc - Added Per-Phone10-Hash for the last-10-digits
001700*                match used by the cross-org duplicate search.
001800* 02/12/25 vbc - Added FILLER for growth, see AW-2241.
001900*
002000 01  BL-Person-Record.
002100     03  Per-Id                  pic 9(12).
002200     03  Per-Org-Id              pic 9(04).
002300     03  Per-Salt                pic x(16).
002400     03  Per-Fio-Hash            pic x(64).
002500     03  Per-Surname-Hash        pic x(64).
002600     03  Per-Birth-Hash          pic x(64).
002700     03  Per-Passport-Hash       pic x(64).
002800     03  Per-Dept-Hash           pic x(64).
002900     03  Per-Phone-Hash          pic x(64).
003000     03  Per-Phone10-Hash        pic x(64).
003100     03  filler                  pic x(08).
