000100*****************************************************
000200*                                                   *
000300*   Record Definition For The Audit History          *
000400*        Journal (HSTFILE)                            *
000500*     Written in action order, never re-read          *
000600*****************************************************
000700*  Field widths sum to 120 bytes; the file catalogue still
000800*  shows the old 116-byte estimate from before Hst-Comment
000900*  was widened to match Rec-Comment - doc not re-issued,
001000*  see AW-2241.
001100*
001200* 12/11/25 vbc - Created.
001300* 21/11/25 vbc - Hst-Comment widened 56 -> 60 to match
001400*                Rec-Comment, catalogue size not updated.
001500*
001600 01  BL-History-Record.
001700     03  Hst-Seq                 pic 9(08).
001800     03  Hst-Record-Id           pic 9(12).
001900     03  Hst-Action              pic x(12).
002000*                                   ADDED/UPDATED/DEACTIVATED/
002100*                                   REACTIVATED.
002200     03  Hst-Admin-Id            pic 9(12).
002300     03  Hst-Old-Status          pic x(08).
002400     03  Hst-New-Status          pic x(08).
002500     03  Hst-Comment             pic x(60).
