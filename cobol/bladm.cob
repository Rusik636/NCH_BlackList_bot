000100*****************************************************
000200*                                                   *
000300*   Record Definition For Admin Master               *
000400*        (ADMFILE)                                   *
000500*     Uses Adm-Id as key                             *
000600*****************************************************
000700*  File size 40 bytes.
000800*
000900* 12/11/25 vbc - Created.
001000* 02/12/25 vbc - Added FILLER for growth, see AW-2241.
001100*
001200 01  BL-Admin-Record.
001300     03  Adm-Id                  pic 9(12).
001400     03  Adm-Ext-Id              pic 9(12).
001500     03  Adm-Role                pic x(12).
001600*                                   super_admin / admin / manager.
001700     03  filler                  pic x(04).
